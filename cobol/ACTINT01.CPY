000100******************************************************************
000200*  ACTINT01.CPY                                                 *
000300*  ACCOUNT INTEL RECORD - FREIGHT/TERMS NOTES KEYED BY ACCOUNT, *
000400*  GROUP, OR THE LITERAL "MSRP" WHICH CARRIES THE DEFAULT ROW.  *
000500******************************************************************
000600 01  AI-RECORD.
000700     05  AI-MATCH-VALUE              PIC X(15).
000800     05  AI-FREIGHT                  PIC X(30).
000900     05  AI-TERMS                    PIC X(30).
001000     05  AI-NOTES                    PIC X(60).
001100     05  FILLER                      PIC X(10).
