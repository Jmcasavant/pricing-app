000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PRCENG01.
000300 AUTHOR.        D MALONE.
000400 INSTALLATION.  AFFINITY SPORTING GOODS - DATA PROCESSING.
000500 DATE-WRITTEN.  11/02/87.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - DP DEPT USE ONLY.
000800
000900******************************************************************
001000*  PRCENG01 - QUOTE AND ORDER POLICY ENGINE                      *
001100*  LOADS THE MASTER CATALOG, PROGRAM MAP, GROUP MEMBERS,        *
001200*  ACCOUNT INTEL AND THE FOUR POLICY RULE TABLES INTO MEMORY,    *
001300*  THEN PRICES EACH QUOTE REQUEST ON QUOTEREQ AND ATTACHES THE   *
001400*  PAYMENT-TERMS / FREIGHT / HOLD POLICY FOR THE ORDER.  RUN AS  *
001500*  THE THIRD AND LAST STEP OF THE NIGHTLY PRICING REFRESH,      *
001600*  AFTER PRCCAT01 AND PRCRUL01.                                  *
001700******************************************************************
001800* CHANGE LOG:                                                    *
001900* 871102 DMY  ORIGINAL PROGRAM - TIER RESOLVE + LINE PRICING.    *DMY     
002000* 880219 DMY  ADDED ACCOUNT INTEL WATERFALL TO QUOTE HEADER.     *DMY     
002100* 881004 RHU  ADDED PROGRAM RESOLVER AND TERMS COMPUTATION.      *RHU     
002200* 890516 RHU  ADDED FREIGHT RULE LOOKUP WITH TIER SPECIFICITY.   *RHU     
002300* 900308 TOK  ADDED SPORTS_LINE SFT SURCHARGE LOGIC.             *TOK     
002400* 901127 TOK  ADDED WORKFLOW HOLD SCAN AND INTL FORWARDER CHECK. *TOK     
002500* 910819 LPR  ADDED TRADE-IN STACKING CONSTRAINTS (ORDER 25/26). *LPR     
002600* 920404 LPR  WIDENED RULE TABLE TO 500 ENTRIES.                 *LPR     
002700* 930912 SGZ  CONVERTED REPORT TO 132-COLUMN FORMAT.             *SGZ     
002800* 940228 SGZ  ADDED GRAND TOTAL LINE AT END OF RUN.              *SGZ     
002900* 950711 RHU  TIGHTENED MSRP-FALLBACK WARNING WORDING.           *RHU     
003000* 960503 DMY  RAISED CART ITEM TABLE TO 50 LINES PER REQUEST.    *DMY     
003100* 970922 TOK  REQUEST 4471 - PAGE HEADING CLEANUP.               *TOK     
003200* 981130 LPR  Y2K READINESS REVIEW - NO 2-DIGIT YEARS IN USE.    *LPR     
003300* 990602 LPR  Y2K REVIEW SIGNED OFF - NO DATE MATH IN PROGRAM.   *LPR     
003400* 011210 SGZ  REQUEST 5120 - GRAND TOTAL SHOWS QUOTE COUNT.      *SGZ     
003500* 050330 RHU  REQUEST 5540 - RAISED CATALOG TABLE TO 6000.       *RHU     
003600******************************************************************
003700
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500
004600     SELECT MASTRCAT
004700         ASSIGN TO MASTRCAT
004800         ORGANIZATION IS LINE SEQUENTIAL.
004900
005000     SELECT PROGMAP
005100         ASSIGN TO PROGMAP
005200         ORGANIZATION IS LINE SEQUENTIAL.
005300
005400     SELECT GRPMEMBR
005500         ASSIGN TO GRPMEMBR
005600         ORGANIZATION IS LINE SEQUENTIAL.
005700
005800     SELECT ACCTINTL
005900         ASSIGN TO ACCTINTL
006000         ORGANIZATION IS LINE SEQUENTIAL.
006100
006200     SELECT RULESCMP
006300         ASSIGN TO RULESCMP
006400         ORGANIZATION IS LINE SEQUENTIAL.
006500
006600     SELECT PGMRULES
006700         ASSIGN TO PGMRULES
006800         ORGANIZATION IS LINE SEQUENTIAL.
006900
007000     SELECT TRMRULES
007100         ASSIGN TO TRMRULES
007200         ORGANIZATION IS LINE SEQUENTIAL.
007300
007400     SELECT FRTRULES
007500         ASSIGN TO FRTRULES
007600         ORGANIZATION IS LINE SEQUENTIAL.
007700
007800     SELECT WFLRULES
007900         ASSIGN TO WFLRULES
008000         ORGANIZATION IS LINE SEQUENTIAL.
008100
008200     SELECT QUOTEREQ
008300         ASSIGN TO QUOTEREQ
008400         ORGANIZATION IS LINE SEQUENTIAL.
008500
008600     SELECT QUOTERPT
008700         ASSIGN TO QUOTERPT
008800         ORGANIZATION IS RECORD SEQUENTIAL.
008900
009000 DATA DIVISION.
009100 FILE SECTION.
009200
009300 FD  MASTRCAT
009400     LABEL RECORD IS STANDARD
009500     DATA RECORD IS CAT-RECORD
009600     RECORD CONTAINS 110 CHARACTERS.
009700     COPY CATLOG01.
009800
009900 FD  PROGMAP
010000     LABEL RECORD IS STANDARD
010100     DATA RECORD IS PM-RECORD
010200     RECORD CONTAINS 30 CHARACTERS.
010300     COPY PGMMAP01.
010400
010500 FD  GRPMEMBR
010600     LABEL RECORD IS STANDARD
010700     DATA RECORD IS GM-RECORD
010800     RECORD CONTAINS 35 CHARACTERS.
010900     COPY GRPMEM01.
011000
011100 FD  ACCTINTL
011200     LABEL RECORD IS STANDARD
011300     DATA RECORD IS AI-RECORD
011400     RECORD CONTAINS 145 CHARACTERS.
011500     COPY ACTINT01.
011600
011700 FD  RULESCMP
011800     LABEL RECORD IS STANDARD
011900     DATA RECORD IS CR-RECORD
012000     RECORD CONTAINS 285 CHARACTERS.
012100     COPY RULREC01 REPLACING ==RL-== BY ==CR-==.
012200
012300 FD  PGMRULES
012400     LABEL RECORD IS STANDARD
012500     DATA RECORD IS PR-RECORD
012600     RECORD CONTAINS 49 CHARACTERS.
012700     COPY PGMRUL01.
012800
012900 FD  TRMRULES
013000     LABEL RECORD IS STANDARD
013100     DATA RECORD IS TR-RECORD
013200     RECORD CONTAINS 154 CHARACTERS.
013300     COPY TRMRUL01.
013400
013500 FD  FRTRULES
013600     LABEL RECORD IS STANDARD
013700     DATA RECORD IS FR-RECORD
013800     RECORD CONTAINS 123 CHARACTERS.
013900     COPY FRTRUL01.
014000
014100 FD  WFLRULES
014200     LABEL RECORD IS STANDARD
014300     DATA RECORD IS WR-RECORD
014400     RECORD CONTAINS 155 CHARACTERS.
014500     COPY WFLRUL01.
014600
014700 FD  QUOTEREQ
014800     LABEL RECORD IS STANDARD
014900     DATA RECORD IS RQ-RECORD
015000     RECORD CONTAINS 80 CHARACTERS.
015100     COPY QREQST01.
015200
015300 FD  QUOTERPT
015400     LABEL RECORD IS OMITTED
015500     RECORD CONTAINS 132 CHARACTERS
015600     LINAGE IS 60 WITH FOOTING AT 55
015700     DATA RECORD IS PRTLINE.
015800 01  PRTLINE                         PIC X(132).
015900
016000 WORKING-STORAGE SECTION.
016100
016200 01  WS-SWITCHES.
016300     05  WS-MORE-REQ-SW              PIC X(03)   VALUE 'YES'.
016400         88  WS-NO-MORE-REQ                VALUE 'NO '.
016500     05  WS-FOUND-SW                 PIC X(03)   VALUE 'NO '.
016600         88  WS-WAS-FOUND                  VALUE 'YES'.
016700     05  WS-GRP-MEMBER-SW             PIC X(03)   VALUE 'NO '.
016800         88  WS-IS-GRP-MEMBER              VALUE 'YES'.
016900     05  WS-SETTIER-DONE-SW           PIC X(03)   VALUE 'NO '.
017000         88  WS-SETTIER-IS-DONE             VALUE 'YES'.
017100     05  WS-SURVIVOR-SW               PIC X(03)   VALUE 'NO '.
017200         88  WS-HAS-SURVIVOR                VALUE 'YES'.
017300     05  WS-WANT-TIER-SW              PIC X(03)   VALUE 'YES'.
017400         88  WS-WANT-SPECIFIC-TIER          VALUE 'YES'.
017500     05  WS-MORE-TBL-SW               PIC X(03)   VALUE 'YES'.
017600         88  WS-NO-MORE-TBL                VALUE 'NO '.
017700     05  FILLER                      PIC X(02).
017800
017900 01  WS-GROUP-CHECK-KEY.
018000     05  WS-CHK-ACCOUNT              PIC X(15).
018100     05  WS-CHK-GROUP                PIC X(15).
018110
018120* SCRATCH FOR A "DOES THIS FIELD CONTAIN THIS TEXT ANYWHERE"
018130* TEST.  THIS SHOP HAS NO CONTAINS OPERATOR - THE FIELD IS
018140* SLID PAST THE LITERAL ONE BYTE AT A TIME THE SAME WAY THE
018150* SKU-PREFIX MATCH IN 2210-MATCH-RULES IS DONE.
018160 01  WS-TEXT-SCAN-KEY.
018170     05  WS-TS-FIELD                 PIC X(20).
018180     05  WS-TS-LITERAL               PIC X(20).
018190     05  WS-TS-LIT-LEN               PIC 9(02)   COMP.
018200     05  WS-TS-POS                   PIC 9(02)   COMP.
018210     05  FILLER                      PIC X(05).
018220
018230 01  WS-TEXT-SWITCHES.
018240     05  WS-TEXT-FOUND-SW            PIC X(03)   VALUE 'NO '.
018250         88  WS-TS-FOUND                  VALUE 'YES'.
018260     05  FILLER                      PIC X(02).
018270
018271* CUSTOMER-SUPPLIED FIELDS (SHIP METHOD, CUSTOMER TIER) ARRIVE ON
018272* THE CARD IMAGE IN WHATEVER CASE THE CUSTOMER'S EDI PARTNER SENT
018273* IT - THIS SHOP HAS NO UPPER-CASE FUNCTION SO THE FOLD IS DONE
018274* WITH INSPECT/CONVERTING AGAINST THESE TWO ALPHABETS, ONE TIME
018275* PER REQUEST IN 2000-MAINLINE.
018276 01  WS-CASE-FOLD-ALPHABETS.
018277     05  WS-CF-LOWER                 PIC X(26)   VALUE
018278         'abcdefghijklmnopqrstuvwxyz'.
018279     05  WS-CF-UPPER                 PIC X(26)   VALUE
018280         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
018281
018282 01  WS-COUNTERS.
018400     05  WS-REQ-CTR                  PIC 9(06)   COMP VALUE ZERO.
018500     05  WS-MC-CNT                   PIC 9(06)   COMP VALUE ZERO.
018600     05  WS-PM-CNT                   PIC 9(04)   COMP VALUE ZERO.
018700     05  WS-GM-CNT                   PIC 9(04)   COMP VALUE ZERO.
018800     05  WS-AI-CNT                   PIC 9(04)   COMP VALUE ZERO.
018900     05  WS-CR-CNT                   PIC 9(04)   COMP VALUE ZERO.
019000     05  WS-PR-CNT                   PIC 9(04)   COMP VALUE ZERO.
019100     05  WS-TR-CNT                   PIC 9(04)   COMP VALUE ZERO.
019200     05  WS-FR-CNT                   PIC 9(04)   COMP VALUE ZERO.
019300     05  WS-WR-CNT                   PIC 9(04)   COMP VALUE ZERO.
019400     05  WS-CI-CNT                   PIC 9(04)   COMP VALUE ZERO.
019500     05  WS-LI-CNT                   PIC 9(04)   COMP VALUE ZERO.
019600     05  WS-LM-CNT                   PIC 9(04)   COMP VALUE ZERO.
019700     05  WS-PCTR                     PIC 99       COMP VALUE ZERO.
019800     05  FILLER                      PIC X(02).
019900
020000 01  WS-SUBSCRIPTS.
020100     05  WS-MC-IDX                   PIC 9(06)   COMP VALUE ZERO.
020200     05  WS-PM-IDX                   PIC 9(04)   COMP VALUE ZERO.
020300     05  WS-GM-IDX                   PIC 9(04)   COMP VALUE ZERO.
020400     05  WS-AI-IDX                   PIC 9(04)   COMP VALUE ZERO.
020500     05  WS-CR-IDX                   PIC 9(04)   COMP VALUE ZERO.
020600     05  WS-PR-IDX                   PIC 9(04)   COMP VALUE ZERO.
020700     05  WS-TR-IDX                   PIC 9(04)   COMP VALUE ZERO.
020800     05  WS-FR-IDX                   PIC 9(04)   COMP VALUE ZERO.
020900     05  WS-WR-IDX                   PIC 9(04)   COMP VALUE ZERO.
021000     05  WS-ITM-IDX                  PIC 9(04)   COMP VALUE ZERO.
021100     05  WS-LM-IDX                   PIC 9(04)   COMP VALUE ZERO.
021200     05  WS-LI-IDX                   PIC 9(04)   COMP VALUE ZERO.
021300     05  WS-RA-IDX                   PIC 9(04)   COMP VALUE ZERO.
021400     05  WS-MATCH-IDX                PIC 9(04)   COMP VALUE ZERO.
021500     05  WS-BEST-PRI                 PIC S9(04)  COMP.
021600     05  FILLER                      PIC X(02).
021700
021800 01  WS-COUNTERS-EDITED.
021900     05  WS-REQ-CTR-ED               PIC ZZZZZ9.
022000     05  WS-LI-CTR-ED                PIC ZZZ9.
022100     05  FILLER                      PIC X(06).
022200
022300* ACCEPT FROM DATE RETURNS A 6-DIGIT YYMMDD FIELD.  THE NUMERIC
022400* REDEFINE LETS 9900-RPT-HEADING TEST IT IS NUMERIC BEFORE THE
022500* RUN DATE IS EDITED ONTO THE REPORT TITLE LINE.  THE ISO-TEXT
022600* REDEFINE FEEDS THE "CURRENT DATE" USED WHEN A REQUEST CARRIES
022700* NO EFFECTIVE DATE OF ITS OWN.
022800 01  WS-CURRENT-DATE.
022900     05  WS-CD-YY                    PIC 99.
023000     05  WS-CD-MM                    PIC 99.
023100     05  WS-CD-DD                    PIC 99.
023200 01  WS-CURRENT-DATE-NUM REDEFINES WS-CURRENT-DATE
023300                                  PIC 9(06).
023400
023500 01  WS-TODAY-ISO                    PIC X(10).
023600 01  WS-EFFECTIVE-DATE                PIC X(10).
023700
023800* --------------------------------------------------------------
023900* REFERENCE TABLES LOADED ONCE AT START-UP - FLOW STEP 1.
024000* --------------------------------------------------------------
024100* 050330 RHU  REQUEST 5540 - TABLE RAISED TO 6000 ENTRIES.        RHU     
024200 01  WS-CATALOG-TABLE.
024300     05  WS-MC-ENTRY OCCURS 6000 TIMES
024400                          INDEXED BY WS-MC-TAB-IDX.
024500         10  WS-MC-SKU               PIC X(15).
024600         10  WS-MC-DESC              PIC X(40).
024700         10  WS-MC-MSRP              PIC S9(07)V99.
024800         10  WS-MC-BRZ-PRICE         PIC S9(07)V99.
024900         10  WS-MC-BRZ-FLAG          PIC X(01).
025000             88  WS-MC-BRZ-OK             VALUE 'Y'.
025100         10  WS-MC-SLV-PRICE         PIC S9(07)V99.
025200         10  WS-MC-SLV-FLAG          PIC X(01).
025300             88  WS-MC-SLV-OK             VALUE 'Y'.
025400         10  WS-MC-GLD-PRICE         PIC S9(07)V99.
025500         10  WS-MC-GLD-FLAG          PIC X(01).
025600             88  WS-MC-GLD-OK             VALUE 'Y'.
025700         10  WS-MC-PLT-PRICE         PIC S9(07)V99.
025800         10  WS-MC-PLT-FLAG          PIC X(01).
025900             88  WS-MC-PLT-OK             VALUE 'Y'.
026000         10  FILLER                  PIC X(06).
026100
026200 01  WS-PGMMAP-TABLE.
026300     05  WS-PM-ENTRY OCCURS 200 TIMES
026400                          INDEXED BY WS-PM-TAB-IDX.
026500         10  WS-PM-MATCH-VALUE       PIC X(15).
026600         10  WS-PM-PROGRAM-ID        PIC X(10).
026700         10  FILLER                  PIC X(05).
026800
026900 01  WS-GRPMEM-TABLE.
027000     05  WS-GM-ENTRY OCCURS 500 TIMES
027100                          INDEXED BY WS-GM-TAB-IDX.
027200         10  WS-GM-ACCOUNT           PIC X(15).
027300         10  WS-GM-GROUP             PIC X(15).
027400         10  FILLER                  PIC X(05).
027500
027600 01  WS-INTEL-TABLE.
027700     05  WS-AI-ENTRY OCCURS 200 TIMES
027800                          INDEXED BY WS-AI-TAB-IDX.
027900         10  WS-AI-MATCH-VALUE       PIC X(15).
028000         10  WS-AI-FREIGHT           PIC X(30).
028100         10  WS-AI-TERMS             PIC X(30).
028200         10  WS-AI-NOTES             PIC X(60).
028300         10  FILLER                  PIC X(10).
028400
028500 01  WS-RULE-TABLE.
028600     05  WS-CR-ENTRY OCCURS 500 TIMES
028700                          INDEXED BY WS-CR-TAB-IDX.
028800         10  WS-CR-RULE-ID           PIC X(20).
028900         10  WS-CR-NAME              PIC X(40).
029000         10  WS-CR-ACTIVE            PIC X(01).
029100             88  WS-CR-IS-ACTIVE          VALUE 'Y'.
029200         10  WS-CR-PRIORITY          PIC S9(04).
029300         10  WS-CR-ACCOUNT           PIC X(15).
029400         10  WS-CR-ACCOUNT-GROUP     PIC X(15).
029500         10  WS-CR-SKU               PIC X(15).
029600         10  WS-CR-SKU-PREFIX        PIC X(15).
029700         10  WS-CR-MIN-QTY           PIC 9(05).
029800         10  WS-CR-MAX-QTY           PIC 9(05).
029900         10  WS-CR-START-DATE        PIC X(10).
030000         10  WS-CR-END-DATE          PIC X(10).
030100         10  WS-CR-ACTION-TYPE       PIC X(20).
030200             88  WS-CR-ACTS-SET-TIER      VALUE 'SET_TIER'.
030300             88  WS-CR-ACTS-OVERRIDE
030400                                     VALUE 'OVERRIDE_UNIT_PRICE'.
030500             88  WS-CR-ACTS-DISC-PCT
030600                                     VALUE 'DISCOUNT_PERCENT'.
030700             88  WS-CR-ACTS-DISC-AMT      VALUE 'DISCOUNT_AMOUNT'.
030800             88  WS-CR-ACTS-FLOOR         VALUE 'PRICE_FLOOR'.
030900         10  WS-CR-ACTION-VALUE      PIC X(12).
031000         10  WS-CR-ACTION-NUM REDEFINES
031100                WS-CR-ACTION-VALUE   PIC S9(10)V99.
031200         10  FILLER                  PIC X(06).
031300
031400 01  WS-PGMRUL-TABLE.
031500     05  WS-PR-ENTRY OCCURS 200 TIMES
031600                          INDEXED BY WS-PR-TAB-IDX.
031700         10  WS-PR-MATCH-TYPE        PIC X(12).
031800             88  WS-PR-BY-ORDER-TYPE      VALUE 'ORDER_TYPE'.
031900             88  WS-PR-BY-ACCOUNT-ID      VALUE 'ACCOUNT_ID'.
032000             88  WS-PR-BY-GROUP-ID         VALUE 'GROUP_ID'.
032100         10  WS-PR-MATCH-VALUE       PIC X(15).
032200         10  WS-PR-PROGRAM-ID        PIC X(15).
032300         10  WS-PR-PRIORITY          PIC S9(04).
032400         10  FILLER                  PIC X(03).
032500
032600 01  WS-TRMRUL-TABLE.
032700     05  WS-TR-ENTRY OCCURS 200 TIMES
032800                          INDEXED BY WS-TR-TAB-IDX.
032900         10  WS-TR-PROGRAM-ID        PIC X(15).
033000         10  WS-TR-MIN-TOTAL         PIC S9(09)V99.
033100         10  WS-TR-MAX-TOTAL         PIC S9(09)V99.
033200         10  WS-TR-START-DATE        PIC X(10).
033300         10  WS-TR-END-DATE          PIC X(10).
033400         10  WS-TR-TERMS-CODE        PIC X(15).
033500             88  WS-TR-IS-DATED            VALUE 'DATED'.
033600             88  WS-TR-IS-CIA              VALUE 'CIA'.
033700         10  WS-TR-NET-DAYS          PIC 9(03).
033800         10  WS-TR-DATED-DUE-DATE    PIC X(10).
033900         10  WS-TR-NEEDS-REVIEW      PIC X(01).
034000             88  WS-TR-REVIEW-REQD         VALUE 'Y'.
034100         10  WS-TR-REVIEW-REASON     PIC X(60).
034200         10  FILLER                  PIC X(08).
034300
034400 01  WS-FRTRUL-TABLE.
034500     05  WS-FR-ENTRY OCCURS 200 TIMES
034600                          INDEXED BY WS-FR-TAB-IDX.
034700         10  WS-FR-PROGRAM-ID        PIC X(15).
034800         10  WS-FR-MIN-TOTAL         PIC S9(09)V99.
034900         10  WS-FR-MAX-TOTAL         PIC S9(09)V99.
035000         10  WS-FR-START-DATE        PIC X(10).
035100         10  WS-FR-END-DATE          PIC X(10).
035200         10  WS-FR-CUSTOMER-TIER     PIC X(10).
035300         10  WS-FR-FREIGHT-MODE      PIC X(20).
035400         10  WS-FR-CARRIER-REQUIRED  PIC X(20).
035500         10  WS-FR-BILL-FREIGHT      PIC X(01).
035600             88  WS-FR-BILLS-FREIGHT      VALUE 'Y'.
035700         10  WS-FR-FFA-PERCENT       PIC S9(03)V99.
035800         10  FILLER                  PIC X(10).
035900
036000 01  WS-WFLRUL-TABLE.
036100     05  WS-WR-ENTRY OCCURS 200 TIMES
036200                          INDEXED BY WS-WR-TAB-IDX.
036300         10  WS-WR-PROGRAM-ID        PIC X(15).
036400         10  WS-WR-MATCH-TYPE        PIC X(12).
036500             88  WS-WR-IS-ALWAYS           VALUE 'ALWAYS'.
036600             88  WS-WR-IS-SHIP-METHOD      VALUE 'SHIP_METHOD'.
036700         10  WS-WR-MATCH-VALUE       PIC X(20).
036800         10  WS-WR-HOLD-CODE         PIC X(30).
036900         10  WS-WR-MESSAGE           PIC X(70).
037000         10  FILLER                  PIC X(08).
037100
037200* --------------------------------------------------------------
037300* CURRENT REQUEST WORK AREAS.
037400* --------------------------------------------------------------
037500 01  WS-REQUEST-HEADER.
037600     05  WS-REQ-ACCOUNT              PIC X(15).
037700     05  WS-REQ-DATE                 PIC X(10).
037800     05  WS-REQ-ORDER-TYPE           PIC 9(03).
037900     05  WS-REQ-PAYMENT-METHOD       PIC X(04).
038000         88  WS-REQ-PAYS-CC               VALUE 'CC  '.
038100     05  WS-REQ-SHIP-METHOD          PIC X(20).
038200     05  WS-REQ-SHIP-TO-TYPE         PIC X(12).
038300     05  WS-REQ-CUSTOMER-TIER        PIC X(10).
038400     05  WS-REQ-TIER                 PIC X(10).
038500     05  WS-REQ-PROGRAM-ID           PIC X(15).
038600     05  WS-REQ-INTEL-FREIGHT        PIC X(30).
038700     05  WS-REQ-INTEL-TERMS          PIC X(30).
038800     05  WS-REQ-TOTAL                PIC S9(09)V99.
038900     05  FILLER                      PIC X(08).
039000
039100 01  WS-CARTITEM-TABLE.
039200     05  WS-CI-ENTRY OCCURS 50 TIMES
039300                          INDEXED BY WS-CI-TAB-IDX.
039400         10  WS-CI-SKU               PIC X(15).
039500         10  WS-CI-QTY               PIC 9(05).
039600         10  FILLER                  PIC X(10).
039700 01  WS-CARTITEM-TABLE-R REDEFINES WS-CARTITEM-TABLE.
039800     05  WS-CI-FLAT                  PIC X(1500).
039900
040000 01  WS-LINEITEM-TABLE.
040100     05  WS-LI-ENTRY OCCURS 50 TIMES
040200                          INDEXED BY WS-LI-TAB-IDX.
040300         10  WS-LI-SKU               PIC X(15).
040400         10  WS-LI-DESC              PIC X(40).
040500         10  WS-LI-QTY               PIC 9(05).
040600         10  WS-LI-UNIT-PRICE        PIC S9(07)V99.
040700         10  WS-LI-EXTENDED          PIC S9(09)V99.
040800         10  WS-LI-TIER-USED         PIC X(10).
040900         10  WS-LI-SOURCE            PIC X(08).
041000         10  WS-LI-WARNING-SW        PIC X(01).
041100             88  WS-LI-HAS-WARNING        VALUE 'Y'.
041200         10  WS-LI-RULE-CNT          PIC 9(02) COMP.
041300         10  WS-LI-RULE-LIST.
041400             15  WS-LI-RULE-ID OCCURS 10 TIMES
041500                                     PIC X(20).
041600         10  FILLER                  PIC X(06).
041700
041800* LINE-LEVEL WORK AREAS FOR THE CURRENT CART LINE BEING PRICED.
041900 01  WS-LINE-WORK.
042000     05  WS-LW-MC-SUB                PIC 9(06)   COMP.
042100     05  WS-LW-PRICE                 PIC S9(07)V99.
042200     05  WS-LW-PCT-RESULT             PIC S9(09)V99.
042300     05  WS-LW-MATCH-LIST.
042400         10  WS-LW-MATCH-SUB OCCURS 20 TIMES
042500                                     PIC 9(04) COMP.
042600     05  FILLER                      PIC X(04).
042700
042800* POLICY RESULT FOR THE CURRENT REQUEST - ORDER-POLICY-ENGINE.
042900 01  WS-POLICY-RESULT.
043000     05  WS-PO-TERMS-CODE            PIC X(15).
043100     05  WS-PO-NET-DAYS              PIC 9(03).
043200     05  WS-PO-DUE-DATE              PIC X(10).
043300     05  WS-PO-NEEDS-REVIEW          PIC X(01).
043400         88  WS-PO-REVIEW-NEEDED          VALUE 'Y'.
043500     05  WS-PO-REVIEW-REASON         PIC X(60).
043600     05  WS-PO-FREIGHT-MODE          PIC X(25).
043700     05  WS-PO-CARRIER-REQUIRED      PIC X(20).
043800     05  WS-PO-BILL-FREIGHT          PIC X(01).
043900         88  WS-PO-BILLS-FREIGHT          VALUE 'Y'.
044000     05  WS-PO-FFA-PERCENT           PIC S9(03)V99.
044100     05  WS-PO-ADJ-PRESENT-SW         PIC X(01).
044200         88  WS-PO-HAS-ADJUSTMENT          VALUE 'Y'.
044300     05  WS-PO-ADJ-CODE              PIC X(10).
044400     05  WS-PO-ADJ-AMOUNT            PIC S9(07)V99.
044500     05  WS-PO-ADJ-DESC              PIC X(40).
044510     05  WS-PO-ADJ-TAXABLE           PIC X(01).
044520         88  WS-PO-ADJ-IS-TAXABLE         VALUE 'Y'.
044600     05  WS-PO-NO-REBATE-STK         PIC X(01).
044700         88  WS-PO-REBATE-BLOCKED          VALUE 'Y'.
044800     05  WS-PO-NO-DISCOUNT-STK       PIC X(01).
044900         88  WS-PO-DISCOUNT-BLOCKED        VALUE 'Y'.
045000     05  WS-PO-HOLD-CNT              PIC 9(02) COMP.
045100     05  WS-PO-HOLD-ENTRY OCCURS 10 TIMES.
045200         10  WS-PO-HOLD-CODE         PIC X(30).
045300         10  WS-PO-HOLD-MESSAGE      PIC X(70).
045400     05  FILLER                      PIC X(05).
045500
045600 01  WS-FREIGHT-FILTER.
045700     05  WS-FR-FILTER-PGM            PIC X(15).
045800
045900 01  WS-GRAND-TOTALS.
046000     05  WS-GRAND-COUNT              PIC 9(06) COMP VALUE ZERO.
046100     05  WS-GRAND-TOTAL              PIC S9(11)V99.
046200     05  FILLER                      PIC X(04).
046300
046400 01  COMPANY-TITLE-LINE.
046500     05  FILLER                      PIC X(06)   VALUE 'DATE:'.
046600     05  O-DATE                       PIC X(10).
046700     05  FILLER                      PIC X(40)   VALUE SPACES.
046800     05  FILLER                      PIC X(24)
046900         VALUE 'PRCENG01 - QUOTE ENGINE'.
047000     05  FILLER                      PIC X(44)   VALUE SPACES.
047100     05  FILLER                      PIC X(06)   VALUE 'PAGE: '.
047200     05  O-PCTR                       PIC Z9.
047300
047400 01  RPT-HEADING-LINE.
047500     05  FILLER                      PIC X(08)   VALUE 'PRCENG01'.
047600     05  FILLER                      PIC X(42)   VALUE SPACES.
047700     05  FILLER                      PIC X(28)
047800         VALUE 'QUOTE AND ORDER POLICY REPORT'.
047900     05  FILLER                      PIC X(54)   VALUE SPACES.
048000
048100 01  AUTHOR-HEADING-LINE.
048200     05  FILLER                      PIC X(100)  VALUE SPACES.
048300     05  FILLER                      PIC X(32)
048400         VALUE 'AFFINITY SPORTING GOODS - D P'.
048500
048600 01  REQ-HEADER-LINE.
048700     05  FILLER                      PIC X(04)   VALUE SPACES.
048800     05  FILLER                      PIC X(09)   VALUE 'REQUEST:'.
048900     05  O-RH-CTR                     PIC ZZZZZ9.
049000     05  FILLER                      PIC X(03)   VALUE SPACES.
049100     05  FILLER                      PIC X(09)   VALUE 'ACCOUNT:'.
049200     05  O-RH-ACCOUNT                 PIC X(15).
049300     05  FILLER                      PIC X(03)   VALUE SPACES.
049400     05  FILLER                      PIC X(06)   VALUE 'TIER:'.
049500     05  O-RH-TIER                    PIC X(10).
049600     05  FILLER                      PIC X(03)   VALUE SPACES.
049700     05  FILLER                      PIC X(09)   VALUE 'PROGRAM:'.
049800     05  O-RH-PROGRAM                 PIC X(15).
049900     05  FILLER                      PIC X(40)   VALUE SPACES.
050000
050100 01  REQ-INTEL-LINE.
050200     05  FILLER                      PIC X(04)   VALUE SPACES.
050300     05  FILLER                      PIC X(16)
050400         VALUE 'INTEL FREIGHT: '.
050500     05  O-RI-FREIGHT                 PIC X(30).
050600     05  FILLER                      PIC X(02)   VALUE SPACES.
050700     05  FILLER                      PIC X(14)
050800         VALUE 'INTEL TERMS: '.
050900     05  O-RI-TERMS                   PIC X(30).
051000     05  FILLER                      PIC X(36)   VALUE SPACES.
051100
051200 01  COLUMN-HEADING-LINE.
051300     05  FILLER                      PIC X(04)   VALUE SPACES.
051400     05  FILLER                      PIC X(15)   VALUE 'SKU'.
051500     05  FILLER                      PIC X(28)
051600         VALUE 'DESCRIPTION'.
051700     05  FILLER                      PIC X(05)   VALUE 'QTY'.
051800     05  FILLER                      PIC X(12)
051900         VALUE ' UNIT PRICE'.
052000     05  FILLER                      PIC X(08)   VALUE 'SOURCE'.
052100     05  FILLER                      PIC X(10)   VALUE 'TIER'.
052200     05  FILLER                      PIC X(13)
052300         VALUE '    EXTENDED'.
052400     05  FILLER                      PIC X(37)   VALUE SPACES.
052500
052600 01  DETAIL-LINE.
052700     05  FILLER                      PIC X(04)   VALUE SPACES.
052800     05  O-DL-SKU                     PIC X(15).
052900     05  O-DL-DESC                    PIC X(28).
053000     05  O-DL-QTY                     PIC ZZZZ9.
053100     05  FILLER                      PIC X(01)   VALUE SPACES.
053200     05  O-DL-UNIT-PRICE              PIC ZZZ,ZZ9.99.
053300     05  O-DL-SOURCE                  PIC X(08).
053400     05  O-DL-TIER                    PIC X(10).
053500     05  O-DL-EXTENDED                PIC ZZ,ZZZ,ZZ9.99.
053600     05  FILLER                      PIC X(38)   VALUE SPACES.
053700
053800 01  RULE-LINE.
053900     05  FILLER                      PIC X(04)   VALUE SPACES.
054000     05  FILLER                      PIC X(19)
054100         VALUE '  RULES APPLIED: '.
054200     05  O-RL-LIST                    PIC X(109).
054300
054400 01  WARNING-LINE.
054500     05  FILLER                      PIC X(04)   VALUE SPACES.
054600     05  FILLER                      PIC X(10)
054700         VALUE '*** WARN:'.
054800     05  O-WARNING-TEXT                PIC X(80).
054900     05  FILLER                      PIC X(38)   VALUE SPACES.
055000
055100 01  TOTAL-LINE.
055200     05  FILLER                      PIC X(04)   VALUE SPACES.
055300     05  FILLER                      PIC X(14)
055400         VALUE 'ORDER TOTAL: '.
055500     05  O-TL-TOTAL                   PIC ZZ,ZZZ,ZZ9.99.
055600     05  FILLER                      PIC X(101)  VALUE SPACES.
055700
055800 01  POLICY-LINE-1.
055900     05  FILLER                      PIC X(04)   VALUE SPACES.
056000     05  FILLER                      PIC X(07)   VALUE 'TERMS:'.
056100     05  O-PL-TERMS                   PIC X(15).
056200     05  FILLER                      PIC X(02)   VALUE SPACES.
056300     05  FILLER                      PIC X(10)
056400         VALUE 'NET DAYS:'.
056500     05  O-PL-NETDAYS                 PIC ZZ9.
056600     05  FILLER                      PIC X(02)   VALUE SPACES.
056700     05  FILLER                      PIC X(10)
056800         VALUE 'DUE DATE:'.
056900     05  O-PL-DUEDATE                 PIC X(10).
057000     05  FILLER                      PIC X(02)   VALUE SPACES.
057100     05  FILLER                      PIC X(14)
057200         VALUE 'NEEDS REVIEW:'.
057300     05  O-PL-REVIEW                  PIC X(01).
057400     05  FILLER                      PIC X(02)   VALUE SPACES.
057500     05  FILLER                      PIC X(09)
057600         VALUE 'NOREBAT:'.
057700     05  O-PL-NOREBATE                PIC X(01).
057800     05  FILLER                      PIC X(02)   VALUE SPACES.
057900     05  FILLER                      PIC X(08)
058000         VALUE 'NODISC:'.
058100     05  O-PL-NODISC                  PIC X(01).
058200     05  FILLER                      PIC X(29)   VALUE SPACES.
058300
058400 01  POLICY-LINE-2.
058500     05  FILLER                      PIC X(04)   VALUE SPACES.
058600     05  FILLER                      PIC X(14)
058700         VALUE 'FREIGHT MODE:'.
058800     05  O-PL-FRTMODE                 PIC X(25).
058900     05  FILLER                      PIC X(02)   VALUE SPACES.
059000     05  FILLER                      PIC X(09)   VALUE 'CARRIER:'.
059100     05  O-PL-CARRIER                 PIC X(20).
059200     05  FILLER                      PIC X(02)   VALUE SPACES.
059300     05  FILLER                      PIC X(14)
059400         VALUE 'BILL FREIGHT:'.
059500     05  O-PL-BILLFRT                 PIC X(01).
059600     05  FILLER                      PIC X(41)   VALUE SPACES.
059700
059800 01  ADJUST-LINE.
059900     05  FILLER                      PIC X(04)   VALUE SPACES.
060000     05  FILLER                      PIC X(14)
060100         VALUE '  ADJUSTMENT:'.
060200     05  O-AL-CODE                    PIC X(10).
060300     05  FILLER                      PIC X(02)   VALUE SPACES.
060400     05  O-AL-AMOUNT                  PIC ZZ,ZZ9.99.
060500     05  FILLER                      PIC X(02)   VALUE SPACES.
060600     05  O-AL-DESC                    PIC X(40).
060620     05  FILLER                      PIC X(02)   VALUE SPACES.
060640     05  FILLER                      PIC X(08)   VALUE 'TAXABLE:'.
060660     05  O-AL-TAXABLE                 PIC X(01).
060700     05  FILLER                      PIC X(40)   VALUE SPACES.
060800
060900 01  HOLD-LINE.
061000     05  FILLER                      PIC X(04)   VALUE SPACES.
061100     05  FILLER                      PIC X(11)   VALUE '  HOLD:'.
061200     05  O-HL-CODE                    PIC X(30).
061300     05  FILLER                      PIC X(02)   VALUE SPACES.
061400     05  O-HL-MESSAGE                 PIC X(70).
061500     05  FILLER                      PIC X(15)   VALUE SPACES.
061600
061700 01  GRAND-TOTAL-LINE.
061800     05  FILLER                      PIC X(04)   VALUE SPACES.
061900     05  FILLER                      PIC X(16)
062000         VALUE 'GRAND TOTAL - '.
062100     05  O-GT-COUNT                   PIC ZZZZZ9.
062200     05  FILLER                      PIC X(10)
062300         VALUE ' QUOTES: '.
062400     05  O-GT-TOTAL                   PIC ZZZ,ZZZ,ZZ9.99.
062500     05  FILLER                      PIC X(82)   VALUE SPACES.
062600
062700 01  BLANK-LINE.
062800     05  FILLER                      PIC X(132)  VALUE SPACES.
062900
063000 PROCEDURE DIVISION.
063100
063200 0000-PRCENG01.
063300
063400     PERFORM 1000-INIT.
063500     PERFORM 9000-READ-REQUEST.
063600     PERFORM 2000-MAINLINE UNTIL WS-NO-MORE-REQ.
063700     PERFORM 3000-CLOSING.
063800     STOP RUN.
063900
064000 1000-INIT.
064100
064200     ACCEPT WS-CURRENT-DATE FROM DATE.
064300     IF WS-CURRENT-DATE-NUM NOT NUMERIC
064400         MOVE ZERO TO WS-CURRENT-DATE
064500     END-IF.
064600     STRING WS-CD-MM '/' WS-CD-DD '/' WS-CD-YY
064700         DELIMITED BY SIZE INTO O-DATE.
064800     STRING '20' WS-CD-YY '-' WS-CD-MM '-' WS-CD-DD
064900         DELIMITED BY SIZE INTO WS-TODAY-ISO.
065000
065100     OPEN INPUT MASTRCAT.
065200     OPEN INPUT PROGMAP.
065300     OPEN INPUT GRPMEMBR.
065400     OPEN INPUT ACCTINTL.
065500     OPEN INPUT RULESCMP.
065600     OPEN INPUT PGMRULES.
065700     OPEN INPUT TRMRULES.
065800     OPEN INPUT FRTRULES.
065900     OPEN INPUT WFLRULES.
066000     OPEN INPUT QUOTEREQ.
066100     OPEN OUTPUT QUOTERPT.
066200
066300     PERFORM 9900-RPT-HEADING.
066400     PERFORM 1010-LOAD-CATALOG.
066500     PERFORM 1020-LOAD-PGMMAP.
066600     PERFORM 1030-LOAD-GRPMEM.
066700     PERFORM 1040-LOAD-INTEL.
066800     PERFORM 1050-LOAD-RULES.
066900     PERFORM 1060-LOAD-PGMRUL.
067000     PERFORM 1070-LOAD-TRMRUL.
067100     PERFORM 1080-LOAD-FRTRUL.
067200     PERFORM 1090-LOAD-WFLRUL.
067300     MOVE SPACES TO WS-CI-FLAT.
067400
067500 1010-LOAD-CATALOG.
067600
067700     MOVE 'YES' TO WS-MORE-TBL-SW.
067800     PERFORM 9100-READ-CAT.
067900     PERFORM 1011-STORE-CAT UNTIL WS-NO-MORE-TBL.
068000
068100 1011-STORE-CAT.
068200
068300     ADD 1 TO WS-MC-CNT.
068400     MOVE CAT-SKU          TO WS-MC-SKU(WS-MC-CNT).
068500     MOVE CAT-DESCRIPTION  TO WS-MC-DESC(WS-MC-CNT).
068600     MOVE CAT-MSRP         TO WS-MC-MSRP(WS-MC-CNT).
068700     MOVE CAT-BRONZE-PRICE TO WS-MC-BRZ-PRICE(WS-MC-CNT).
068800     MOVE CAT-BRONZE-FLAG  TO WS-MC-BRZ-FLAG(WS-MC-CNT).
068900     MOVE CAT-SILVER-PRICE TO WS-MC-SLV-PRICE(WS-MC-CNT).
069000     MOVE CAT-SILVER-FLAG  TO WS-MC-SLV-FLAG(WS-MC-CNT).
069100     MOVE CAT-GOLD-PRICE   TO WS-MC-GLD-PRICE(WS-MC-CNT).
069200     MOVE CAT-GOLD-FLAG    TO WS-MC-GLD-FLAG(WS-MC-CNT).
069300     MOVE CAT-PLATINUM-PRICE
069400                           TO WS-MC-PLT-PRICE(WS-MC-CNT).
069500     MOVE CAT-PLATINUM-FLAG
069600                           TO WS-MC-PLT-FLAG(WS-MC-CNT).
069700     PERFORM 9100-READ-CAT.
069800
069900 1020-LOAD-PGMMAP.
070000
070100     MOVE 'YES' TO WS-MORE-TBL-SW.
070200     PERFORM 9110-READ-PGMMAP.
070300     PERFORM 1021-STORE-PGMMAP UNTIL WS-NO-MORE-TBL.
070400
070500 1021-STORE-PGMMAP.
070600
070700     ADD 1 TO WS-PM-CNT.
070800     MOVE PM-MATCH-VALUE TO WS-PM-MATCH-VALUE(WS-PM-CNT).
070900     MOVE PM-PROGRAM-ID  TO WS-PM-PROGRAM-ID(WS-PM-CNT).
071000     PERFORM 9110-READ-PGMMAP.
071100
071200 1030-LOAD-GRPMEM.
071300
071400     MOVE 'YES' TO WS-MORE-TBL-SW.
071500     PERFORM 9120-READ-GRPMEM.
071600     PERFORM 1031-STORE-GRPMEM UNTIL WS-NO-MORE-TBL.
071700
071800 1031-STORE-GRPMEM.
071900
072000     ADD 1 TO WS-GM-CNT.
072100     MOVE GM-ACCOUNT-NUMBER TO WS-GM-ACCOUNT(WS-GM-CNT).
072200     MOVE GM-GROUP-ID       TO WS-GM-GROUP(WS-GM-CNT).
072300     PERFORM 9120-READ-GRPMEM.
072400
072500 1040-LOAD-INTEL.
072600
072700     MOVE 'YES' TO WS-MORE-TBL-SW.
072800     PERFORM 9130-READ-INTEL.
072900     PERFORM 1041-STORE-INTEL UNTIL WS-NO-MORE-TBL.
073000
073100 1041-STORE-INTEL.
073200
073300     ADD 1 TO WS-AI-CNT.
073400     MOVE AI-MATCH-VALUE TO WS-AI-MATCH-VALUE(WS-AI-CNT).
073500     MOVE AI-FREIGHT     TO WS-AI-FREIGHT(WS-AI-CNT).
073600     MOVE AI-TERMS       TO WS-AI-TERMS(WS-AI-CNT).
073700     MOVE AI-NOTES       TO WS-AI-NOTES(WS-AI-CNT).
073800     PERFORM 9130-READ-INTEL.
073900
074000 1050-LOAD-RULES.
074100
074200     MOVE 'YES' TO WS-MORE-TBL-SW.
074300     PERFORM 9140-READ-RULE.
074400     PERFORM 1051-STORE-RULE UNTIL WS-NO-MORE-TBL.
074500
074600 1051-STORE-RULE.
074700
074800     ADD 1 TO WS-CR-CNT.
074900     MOVE CR-RULE-ID      TO WS-CR-RULE-ID(WS-CR-CNT).
075000     MOVE CR-NAME         TO WS-CR-NAME(WS-CR-CNT).
075100     MOVE CR-ACTIVE       TO WS-CR-ACTIVE(WS-CR-CNT).
075200     MOVE CR-PRIORITY     TO WS-CR-PRIORITY(WS-CR-CNT).
075300     MOVE CR-ACCOUNT      TO WS-CR-ACCOUNT(WS-CR-CNT).
075400     MOVE CR-ACCOUNT-GROUP
075500                          TO WS-CR-ACCOUNT-GROUP(WS-CR-CNT).
075600     MOVE CR-SKU          TO WS-CR-SKU(WS-CR-CNT).
075700     MOVE CR-SKU-PREFIX   TO WS-CR-SKU-PREFIX(WS-CR-CNT).
075800     MOVE CR-MIN-QTY      TO WS-CR-MIN-QTY(WS-CR-CNT).
075900     MOVE CR-MAX-QTY      TO WS-CR-MAX-QTY(WS-CR-CNT).
076000     MOVE CR-START-DATE   TO WS-CR-START-DATE(WS-CR-CNT).
076100     MOVE CR-END-DATE     TO WS-CR-END-DATE(WS-CR-CNT).
076200     MOVE CR-ACTION-TYPE  TO WS-CR-ACTION-TYPE(WS-CR-CNT).
076300     MOVE CR-ACTION-VALUE TO WS-CR-ACTION-VALUE(WS-CR-CNT).
076400     PERFORM 9140-READ-RULE.
076500
076600 1060-LOAD-PGMRUL.
076700
076800     MOVE 'YES' TO WS-MORE-TBL-SW.
076900     PERFORM 9150-READ-PGMRUL.
077000     PERFORM 1061-STORE-PGMRUL UNTIL WS-NO-MORE-TBL.
077100
077200 1061-STORE-PGMRUL.
077300
077400     ADD 1 TO WS-PR-CNT.
077500     MOVE PR-MATCH-TYPE  TO WS-PR-MATCH-TYPE(WS-PR-CNT).
077600     MOVE PR-MATCH-VALUE TO WS-PR-MATCH-VALUE(WS-PR-CNT).
077700     MOVE PR-PROGRAM-ID  TO WS-PR-PROGRAM-ID(WS-PR-CNT).
077800     MOVE PR-PRIORITY    TO WS-PR-PRIORITY(WS-PR-CNT).
077900     PERFORM 9150-READ-PGMRUL.
078000
078100 1070-LOAD-TRMRUL.
078200
078300     MOVE 'YES' TO WS-MORE-TBL-SW.
078400     PERFORM 9160-READ-TRMRUL.
078500     PERFORM 1071-STORE-TRMRUL UNTIL WS-NO-MORE-TBL.
078600
078700 1071-STORE-TRMRUL.
078800
078900     ADD 1 TO WS-TR-CNT.
079000     MOVE TR-PROGRAM-ID   TO WS-TR-PROGRAM-ID(WS-TR-CNT).
079100     MOVE TR-MIN-TOTAL    TO WS-TR-MIN-TOTAL(WS-TR-CNT).
079200     MOVE TR-MAX-TOTAL    TO WS-TR-MAX-TOTAL(WS-TR-CNT).
079300     MOVE TR-START-DATE   TO WS-TR-START-DATE(WS-TR-CNT).
079400     MOVE TR-END-DATE     TO WS-TR-END-DATE(WS-TR-CNT).
079500     MOVE TR-TERMS-CODE   TO WS-TR-TERMS-CODE(WS-TR-CNT).
079600     MOVE TR-NET-DAYS     TO WS-TR-NET-DAYS(WS-TR-CNT).
079700     MOVE TR-DATED-DUE-DATE
079800                          TO WS-TR-DATED-DUE-DATE(WS-TR-CNT).
079900     MOVE TR-NEEDS-REVIEW TO WS-TR-NEEDS-REVIEW(WS-TR-CNT).
080000     MOVE TR-REVIEW-REASON
080100                          TO WS-TR-REVIEW-REASON(WS-TR-CNT).
080200     PERFORM 9160-READ-TRMRUL.
080300
080400 1080-LOAD-FRTRUL.
080500
080600     MOVE 'YES' TO WS-MORE-TBL-SW.
080700     PERFORM 9170-READ-FRTRUL.
080800     PERFORM 1081-STORE-FRTRUL UNTIL WS-NO-MORE-TBL.
080900
081000 1081-STORE-FRTRUL.
081100
081200     ADD 1 TO WS-FR-CNT.
081300     MOVE FR-PROGRAM-ID     TO WS-FR-PROGRAM-ID(WS-FR-CNT).
081400     MOVE FR-MIN-TOTAL      TO WS-FR-MIN-TOTAL(WS-FR-CNT).
081500     MOVE FR-MAX-TOTAL      TO WS-FR-MAX-TOTAL(WS-FR-CNT).
081600     MOVE FR-START-DATE     TO WS-FR-START-DATE(WS-FR-CNT).
081700     MOVE FR-END-DATE       TO WS-FR-END-DATE(WS-FR-CNT).
081800     MOVE FR-CUSTOMER-TIER  TO WS-FR-CUSTOMER-TIER(WS-FR-CNT).
081900     MOVE FR-FREIGHT-MODE   TO WS-FR-FREIGHT-MODE(WS-FR-CNT).
082000     MOVE FR-CARRIER-REQUIRED
082100                            TO WS-FR-CARRIER-REQUIRED(WS-FR-CNT).
082200     MOVE FR-BILL-FREIGHT   TO WS-FR-BILL-FREIGHT(WS-FR-CNT).
082300     MOVE FR-FFA-PERCENT    TO WS-FR-FFA-PERCENT(WS-FR-CNT).
082400     PERFORM 9170-READ-FRTRUL.
082500
082600 1090-LOAD-WFLRUL.
082700
082800     MOVE 'YES' TO WS-MORE-TBL-SW.
082900     PERFORM 9180-READ-WFLRUL.
083000     PERFORM 1091-STORE-WFLRUL UNTIL WS-NO-MORE-TBL.
083100
083200 1091-STORE-WFLRUL.
083300
083400     ADD 1 TO WS-WR-CNT.
083500     MOVE WR-PROGRAM-ID  TO WS-WR-PROGRAM-ID(WS-WR-CNT).
083600     MOVE WR-MATCH-TYPE  TO WS-WR-MATCH-TYPE(WS-WR-CNT).
083700     MOVE WR-MATCH-VALUE TO WS-WR-MATCH-VALUE(WS-WR-CNT).
083800     MOVE WR-HOLD-CODE   TO WS-WR-HOLD-CODE(WS-WR-CNT).
083900     MOVE WR-MESSAGE     TO WS-WR-MESSAGE(WS-WR-CNT).
084000     PERFORM 9180-READ-WFLRUL.
084100
084200* --------------------------------------------------------------
084300* 2000 SERIES - ONE QUOTE REQUEST AT A TIME.
084400* --------------------------------------------------------------
084500 2000-MAINLINE.
084600
084700     ADD 1 TO WS-REQ-CTR.
084800     MOVE RQ-ACCOUNT-ID      TO WS-REQ-ACCOUNT.
084900     MOVE RQ-REQUEST-DATE    TO WS-REQ-DATE.
085000     MOVE RQ-ORDER-TYPE      TO WS-REQ-ORDER-TYPE.
085100     MOVE RQ-PAYMENT-METHOD  TO WS-REQ-PAYMENT-METHOD.
085200     MOVE RQ-SHIP-METHOD     TO WS-REQ-SHIP-METHOD.
085300     MOVE RQ-SHIP-TO-TYPE    TO WS-REQ-SHIP-TO-TYPE.
085400     MOVE RQ-CUSTOMER-TIER   TO WS-REQ-CUSTOMER-TIER.
085410
085420     INSPECT WS-REQ-SHIP-METHOD
085430         CONVERTING WS-CF-LOWER TO WS-CF-UPPER.
085440     INSPECT WS-REQ-CUSTOMER-TIER
085450         CONVERTING WS-CF-LOWER TO WS-CF-UPPER.
085500
085600     IF WS-REQ-DATE = SPACES
085700         MOVE WS-TODAY-ISO TO WS-EFFECTIVE-DATE
085800     ELSE
085900         MOVE WS-REQ-DATE TO WS-EFFECTIVE-DATE
086000     END-IF.
086100
086200     MOVE ZERO TO WS-CI-CNT.
086300     PERFORM 9000-READ-REQUEST.
086400     PERFORM 2050-LOAD-ITEMS
086500         UNTIL WS-NO-MORE-REQ OR RQ-IS-HEADER.
086600
086700     PERFORM 2100-RESOLVE-TIER.
086800     PERFORM 2150-RESOLVE-INTEL.
086900
087000     MOVE ZERO TO WS-LI-CNT.
087100     MOVE ZERO TO WS-REQ-TOTAL.
087200     PERFORM 2200-PRICE-ITEMS THRU 2200-EXIT
087300         VARYING WS-ITM-IDX FROM 1 BY 1
087400         UNTIL WS-ITM-IDX > WS-CI-CNT.
087500
087600     PERFORM 2300-RESOLVE-PROGRAM.
087700
087800     MOVE 'NET_30' TO WS-PO-TERMS-CODE.
087900     MOVE 30 TO WS-PO-NET-DAYS.
088000     MOVE SPACES TO WS-PO-DUE-DATE.
088100     MOVE 'N' TO WS-PO-NEEDS-REVIEW.
088200     MOVE SPACES TO WS-PO-REVIEW-REASON.
088300     MOVE 'CUSTOMER_PAYS_CARRIER_RATE' TO WS-PO-FREIGHT-MODE.
088400     MOVE SPACES TO WS-PO-CARRIER-REQUIRED.
088500     MOVE 'Y' TO WS-PO-BILL-FREIGHT.
088600     MOVE ZERO TO WS-PO-FFA-PERCENT.
088700     MOVE 'N' TO WS-PO-ADJ-PRESENT-SW.
088800     MOVE 'N' TO WS-PO-NO-REBATE-STK.
088900     MOVE 'N' TO WS-PO-NO-DISCOUNT-STK.
089000     MOVE ZERO TO WS-PO-HOLD-CNT.
089100
089200     IF WS-REQ-PAYS-CC
089300         MOVE 'NET_IMMEDIATE' TO WS-PO-TERMS-CODE
089400         MOVE ZERO TO WS-PO-NET-DAYS
089500     ELSE
089600         PERFORM 2400-COMPUTE-TERMS
089700     END-IF.
089800
089900     PERFORM 2500-COMPUTE-FREIGHT.
090000
090100     IF WS-REQ-PROGRAM-ID = 'SPORTS_LINE'
090200         PERFORM 2600-SFT-LOGIC
090300     END-IF.
090400
090500     PERFORM 2700-COMPUTE-HOLDS.
090600     PERFORM 2800-TRADE-IN-CHECK.
090700     PERFORM 2900-PRINT-QUOTE THRU 2900-EXIT.
090800
090900     ADD 1 TO WS-GRAND-COUNT.
091000     ADD WS-REQ-TOTAL TO WS-GRAND-TOTAL.
091100
091200 2050-LOAD-ITEMS.
091300
091400     ADD 1 TO WS-CI-CNT.
091500     MOVE RQ-SKU TO WS-CI-SKU(WS-CI-CNT).
091600     MOVE RQ-QTY TO WS-CI-QTY(WS-CI-CNT).
091700     PERFORM 9000-READ-REQUEST.
091800
091900* --------------------------------------------------------------
092000* 2100 - TIER-RESOLVER.
092100* --------------------------------------------------------------
092200 2100-RESOLVE-TIER.
092300
092400     MOVE 'NO ' TO WS-FOUND-SW.
092500     PERFORM 2101-FIND-PM-ACCOUNT
092600         VARYING WS-PM-IDX FROM 1 BY 1
092700         UNTIL WS-PM-IDX > WS-PM-CNT OR WS-WAS-FOUND.
092800
092900     IF WS-WAS-FOUND
093000         GO TO 2100-EXIT
093100     END-IF.
093200
093300     MOVE 'NO ' TO WS-FOUND-SW.
093400     PERFORM 2102-FIND-PM-GROUP
093500         VARYING WS-PM-IDX FROM 1 BY 1
093600         UNTIL WS-PM-IDX > WS-PM-CNT OR WS-WAS-FOUND.
093700
093800     IF NOT WS-WAS-FOUND
093900         MOVE 'MSRP' TO WS-REQ-TIER
094000     END-IF.
094100
094200 2100-EXIT.
094300     EXIT.
094400
094500 2101-FIND-PM-ACCOUNT.
094600
094700     IF WS-PM-MATCH-VALUE(WS-PM-IDX) = WS-REQ-ACCOUNT
094800         MOVE WS-PM-PROGRAM-ID(WS-PM-IDX) TO WS-REQ-TIER
094900         MOVE 'YES' TO WS-FOUND-SW
095000     END-IF.
095100
095200 2102-FIND-PM-GROUP.
095300
095400     MOVE WS-REQ-ACCOUNT TO WS-CHK-ACCOUNT.
095500     MOVE WS-PM-MATCH-VALUE(WS-PM-IDX) TO WS-CHK-GROUP.
095600     PERFORM 2105-CHECK-GROUP-MEMBER.
095700     IF WS-IS-GRP-MEMBER
095800         MOVE WS-PM-PROGRAM-ID(WS-PM-IDX) TO WS-REQ-TIER
095900         MOVE 'YES' TO WS-FOUND-SW
096000     END-IF.
096100
096200* GIVEN WS-CHK-ACCOUNT / WS-CHK-GROUP, SETS WS-GRP-MEMBER-SW.
096300* SHARED BY THE TIER RESOLVER, THE RULE MATCHER, AND THE
096400* PROGRAM RESOLVER - ALL THREE TEST GROUP MEMBERSHIP THE SAME
096500* WAY AGAINST THE SAME IN-MEMORY GROUP-MEMBERS TABLE.
096600 2105-CHECK-GROUP-MEMBER.
096700
096800     MOVE 'NO ' TO WS-GRP-MEMBER-SW.
096900     PERFORM 2106-SCAN-GRPMEM
097000         VARYING WS-GM-IDX FROM 1 BY 1
097100         UNTIL WS-GM-IDX > WS-GM-CNT OR WS-IS-GRP-MEMBER.
097200
097300 2106-SCAN-GRPMEM.
097400
097500     IF WS-GM-ACCOUNT(WS-GM-IDX) = WS-CHK-ACCOUNT
097600         AND WS-GM-GROUP(WS-GM-IDX) = WS-CHK-GROUP
097700         MOVE 'YES' TO WS-GRP-MEMBER-SW
097800     END-IF.
097900
097901* GIVEN WS-TS-FIELD / WS-TS-LITERAL / WS-TS-LIT-LEN, SETS
097902* WS-TEXT-FOUND-SW.  USED WHEREVER A FIELD HAS TO BE TESTED
097903* FOR A PIECE OF TEXT APPEARING ANYWHERE IN IT (SFT SHIP
097904* METHODS, THE SFT FREIGHT MODE, THE INTERNATIONAL PROGRAM
097905* ID) - THIS SHOP HAS NO CONTAINS OPERATOR SO THE FIELD IS
097906* SLID PAST THE LITERAL ONE BYTE AT A TIME.
097907 2110-SCAN-FOR-TEXT.
097908
097909     MOVE 'NO ' TO WS-TEXT-FOUND-SW.
097910     PERFORM 2111-SCAN-TEXT-STEP
097911         VARYING WS-TS-POS FROM 1 BY 1
097912         UNTIL WS-TS-POS > 21 - WS-TS-LIT-LEN OR WS-TS-FOUND.
097913
097914 2111-SCAN-TEXT-STEP.
097915
097916     IF WS-TS-FIELD (WS-TS-POS : WS-TS-LIT-LEN) =
097917         WS-TS-LITERAL (1 : WS-TS-LIT-LEN)
097918         MOVE 'YES' TO WS-TEXT-FOUND-SW
097919     END-IF.
097920
098000* --------------------------------------------------------------
098100* 2150 - ACCOUNT-INTEL.
098200* --------------------------------------------------------------
098300 2150-RESOLVE-INTEL.
098400
098500     MOVE 'NO ' TO WS-FOUND-SW.
098600     PERFORM 2151-FIND-AI-ACCOUNT
098700         VARYING WS-AI-IDX FROM 1 BY 1
098800         UNTIL WS-AI-IDX > WS-AI-CNT OR WS-WAS-FOUND.
098900
099000     IF WS-WAS-FOUND
099100         GO TO 2150-EXIT
099200     END-IF.
099300
099400     MOVE 'NO ' TO WS-FOUND-SW.
099500     PERFORM 2152-FIND-AI-GROUP
099600         VARYING WS-AI-IDX FROM 1 BY 1
099700         UNTIL WS-AI-IDX > WS-AI-CNT OR WS-WAS-FOUND.
099800
099900     IF WS-WAS-FOUND
100000         GO TO 2150-EXIT
100100     END-IF.
100200
100300     MOVE 'NO ' TO WS-FOUND-SW.
100400     PERFORM 2153-FIND-AI-MSRP
100500         VARYING WS-AI-IDX FROM 1 BY 1
100600         UNTIL WS-AI-IDX > WS-AI-CNT OR WS-WAS-FOUND.
100700
100800     IF NOT WS-WAS-FOUND
100900         MOVE 'Unknown' TO WS-REQ-INTEL-FREIGHT
101000         MOVE 'Unknown' TO WS-REQ-INTEL-TERMS
101100     END-IF.
101200
101300 2150-EXIT.
101400     EXIT.
101500
101600 2151-FIND-AI-ACCOUNT.
101700
101800     IF WS-AI-MATCH-VALUE(WS-AI-IDX) = WS-REQ-ACCOUNT
101900         MOVE WS-AI-FREIGHT(WS-AI-IDX) TO WS-REQ-INTEL-FREIGHT
102000         MOVE WS-AI-TERMS(WS-AI-IDX)   TO WS-REQ-INTEL-TERMS
102100         MOVE 'YES' TO WS-FOUND-SW
102200     END-IF.
102300
102400 2152-FIND-AI-GROUP.
102500
102600     MOVE WS-REQ-ACCOUNT TO WS-CHK-ACCOUNT.
102700     MOVE WS-AI-MATCH-VALUE(WS-AI-IDX) TO WS-CHK-GROUP.
102800     PERFORM 2105-CHECK-GROUP-MEMBER.
102900     IF WS-IS-GRP-MEMBER
103000         MOVE WS-AI-FREIGHT(WS-AI-IDX) TO WS-REQ-INTEL-FREIGHT
103100         MOVE WS-AI-TERMS(WS-AI-IDX)   TO WS-REQ-INTEL-TERMS
103200         MOVE 'YES' TO WS-FOUND-SW
103300     END-IF.
103400
103500 2153-FIND-AI-MSRP.
103600
103700     IF WS-AI-MATCH-VALUE(WS-AI-IDX) = 'MSRP'
103800         MOVE WS-AI-FREIGHT(WS-AI-IDX) TO WS-REQ-INTEL-FREIGHT
103900         MOVE WS-AI-TERMS(WS-AI-IDX)   TO WS-REQ-INTEL-TERMS
104000         MOVE 'YES' TO WS-FOUND-SW
104100     END-IF.
104200
104300* --------------------------------------------------------------
104400* 2200 - LINE PRICING FOR ONE CART ITEM (WS-ITM-IDX).
104500* --------------------------------------------------------------
104600 2200-PRICE-ITEMS.
104700
104800     MOVE 'NO ' TO WS-FOUND-SW.
104900     PERFORM 2205-FIND-CATALOG
105000         VARYING WS-MC-IDX FROM 1 BY 1
105100         UNTIL WS-MC-IDX > WS-MC-CNT OR WS-WAS-FOUND.
105200
105300     IF NOT WS-WAS-FOUND
105400         GO TO 2200-EXIT
105500     END-IF.
105600
105700     MOVE WS-MC-IDX TO WS-LW-MC-SUB.
105800     MOVE WS-REQ-TIER TO WS-LI-TIER-USED(WS-LI-CNT + 1).
105900     MOVE 'NO ' TO WS-SETTIER-DONE-SW.
106000     MOVE ZERO TO WS-LM-CNT.
106100     MOVE ZERO TO WS-RA-IDX.
106200
106300     PERFORM 2210-MATCH-RULES
106400         VARYING WS-CR-IDX FROM 1 BY 1
106500         UNTIL WS-CR-IDX > WS-CR-CNT.
106600
106700     PERFORM 2230-LOOKUP-PRICE.
106800
106900     PERFORM 2240-APPLY-PRICE-RULES
107000         VARYING WS-LM-IDX FROM 1 BY 1
107100         UNTIL WS-LM-IDX > WS-LM-CNT.
107200
107300     PERFORM 2250-ADD-LINE-RESULT.
107400
107500 2200-EXIT.
107600     EXIT.
107700
107800 2205-FIND-CATALOG.
107900
108000     IF WS-MC-SKU(WS-MC-IDX) = WS-CI-SKU(WS-ITM-IDX)
108100         MOVE 'YES' TO WS-FOUND-SW
108200     END-IF.
108300
108400* ONE PASS OVER THE COMPILED RULE TABLE (ALREADY PRIORITY
108500* ASCENDING).  A MATCHED SET_TIER RULE IS APPLIED IMMEDIATELY
108600* (FIRST ONE ONLY - LATER ONES ARE IGNORED).  EVERY OTHER
108700* MATCHED RULE'S SUBSCRIPT IS QUEUED FOR 2240, WHICH RUNS
108800* AFTER THE PRICE LOOKUP SO THE TIER IS ALREADY SETTLED.
108900 2210-MATCH-RULES.
109000
109100     IF NOT WS-CR-IS-ACTIVE(WS-CR-IDX)
109200         GO TO 2210-EXIT
109300     END-IF.
109400
109500     IF WS-CR-ACCOUNT(WS-CR-IDX) NOT = SPACES
109600         AND WS-CR-ACCOUNT(WS-CR-IDX) NOT = WS-REQ-ACCOUNT
109700         GO TO 2210-EXIT
109800     END-IF.
109900
110000     IF WS-CR-ACCOUNT-GROUP(WS-CR-IDX) NOT = SPACES
110100         MOVE WS-REQ-ACCOUNT TO WS-CHK-ACCOUNT
110200         MOVE WS-CR-ACCOUNT-GROUP(WS-CR-IDX) TO WS-CHK-GROUP
110300         PERFORM 2105-CHECK-GROUP-MEMBER
110400         IF NOT WS-IS-GRP-MEMBER
110500             GO TO 2210-EXIT
110600         END-IF
110700     END-IF.
110800
110900     IF WS-CR-SKU(WS-CR-IDX) NOT = SPACES
111000         AND WS-CR-SKU(WS-CR-IDX) NOT = '*'
111100         AND WS-CR-SKU(WS-CR-IDX) NOT = WS-CI-SKU(WS-ITM-IDX)
111200         GO TO 2210-EXIT
111300     END-IF.
111400
111500     IF WS-CR-SKU-PREFIX(WS-CR-IDX) NOT = SPACES
111600         IF WS-CI-SKU(WS-ITM-IDX) (1:LENGTH OF
111700             WS-CR-SKU-PREFIX(WS-CR-IDX))
111800             NOT = WS-CR-SKU-PREFIX(WS-CR-IDX)
111900             GO TO 2210-EXIT
112000         END-IF
112100     END-IF.
112200
112300     IF WS-CR-MIN-QTY(WS-CR-IDX) NOT = ZERO
112400         AND WS-CI-QTY(WS-ITM-IDX) < WS-CR-MIN-QTY(WS-CR-IDX)
112500         GO TO 2210-EXIT
112600     END-IF.
112700
112800     IF WS-CR-MAX-QTY(WS-CR-IDX) NOT = ZERO
112900         AND WS-CI-QTY(WS-ITM-IDX) > WS-CR-MAX-QTY(WS-CR-IDX)
113000         GO TO 2210-EXIT
113100     END-IF.
113200
113300     IF WS-CR-START-DATE(WS-CR-IDX) NOT = SPACES
113400         AND WS-EFFECTIVE-DATE < WS-CR-START-DATE(WS-CR-IDX)
113500         GO TO 2210-EXIT
113600     END-IF.
113700
113800     IF WS-CR-END-DATE(WS-CR-IDX) NOT = SPACES
113900         AND WS-EFFECTIVE-DATE > WS-CR-END-DATE(WS-CR-IDX)
114000         GO TO 2210-EXIT
114100     END-IF.
114200
114300* ALL GATING CONDITIONS PASSED - THE RULE MATCHES THE LINE.
114400     IF WS-CR-ACTS-SET-TIER(WS-CR-IDX)
114500         IF NOT WS-SETTIER-IS-DONE
114600             MOVE WS-CR-ACTION-VALUE(WS-CR-IDX) TO
114700                 WS-LI-TIER-USED(WS-LI-CNT + 1)
114800             MOVE 'YES' TO WS-SETTIER-DONE-SW
114900             PERFORM 2260-RECORD-RULE-ID
115000         END-IF
115100     ELSE
115200         ADD 1 TO WS-LM-CNT
115300         MOVE WS-CR-IDX TO WS-LW-MATCH-SUB(WS-LM-CNT)
115400     END-IF.
115500
115600 2210-EXIT.
115700     EXIT.
115800
115900 2260-RECORD-RULE-ID.
116000
116100     IF WS-RA-IDX < 10
116200         ADD 1 TO WS-RA-IDX
116300         MOVE WS-CR-RULE-ID(WS-CR-IDX) TO
116400             WS-LI-RULE-ID(WS-LI-CNT + 1, WS-RA-IDX)
116500     END-IF.
116600
116700* STEP 3 OF LINE PRICING - CONTRACT PRICE FOR THE EFFECTIVE
116800* TIER, ELSE MSRP WITH A FALLBACK WARNING.
116900 2230-LOOKUP-PRICE.
117000
117100     MOVE 'NO ' TO WS-FOUND-SW.
117200     IF WS-LI-TIER-USED(WS-LI-CNT + 1) = 'BRONZE'
117300         AND WS-MC-BRZ-OK(WS-LW-MC-SUB)
117400         MOVE WS-MC-BRZ-PRICE(WS-LW-MC-SUB) TO WS-LW-PRICE
117500         MOVE 'YES' TO WS-FOUND-SW
117600     END-IF.
117700     IF WS-LI-TIER-USED(WS-LI-CNT + 1) = 'SILVER'
117800         AND WS-MC-SLV-OK(WS-LW-MC-SUB)
117900         MOVE WS-MC-SLV-PRICE(WS-LW-MC-SUB) TO WS-LW-PRICE
118000         MOVE 'YES' TO WS-FOUND-SW
118100     END-IF.
118200     IF WS-LI-TIER-USED(WS-LI-CNT + 1) = 'GOLD'
118300         AND WS-MC-GLD-OK(WS-LW-MC-SUB)
118400         MOVE WS-MC-GLD-PRICE(WS-LW-MC-SUB) TO WS-LW-PRICE
118500         MOVE 'YES' TO WS-FOUND-SW
118600     END-IF.
118700     IF WS-LI-TIER-USED(WS-LI-CNT + 1) = 'PLATINUM'
118800         AND WS-MC-PLT-OK(WS-LW-MC-SUB)
118900         MOVE WS-MC-PLT-PRICE(WS-LW-MC-SUB) TO WS-LW-PRICE
119000         MOVE 'YES' TO WS-FOUND-SW
119100     END-IF.
119200
119300     IF WS-WAS-FOUND
119400         MOVE 'Contract' TO WS-LI-SOURCE(WS-LI-CNT + 1)
119500     ELSE
119600         MOVE WS-MC-MSRP(WS-LW-MC-SUB) TO WS-LW-PRICE
119700         MOVE 'MSRP' TO WS-LI-SOURCE(WS-LI-CNT + 1)
119800         MOVE 'MSRP' TO WS-LI-TIER-USED(WS-LI-CNT + 1)
119900         MOVE 'Y' TO WS-LI-WARNING-SW(WS-LI-CNT + 1)
120000     END-IF.
120100
120200* STEP 4 - APPLY EACH QUEUED PRICE RULE, IN PRIORITY ORDER,
120300* TO THE RUNNING PRICE.  WS-LM-IDX DRIVES THE SUBSCRIPT INTO
120400* WS-LW-MATCH-SUB, WHICH IN TURN HOLDS THE RULE TABLE ROW.
120500 2240-APPLY-PRICE-RULES.
120600
120700     MOVE WS-LW-MATCH-SUB(WS-LM-IDX) TO WS-CR-IDX.
120800     MOVE 'Rule' TO WS-LI-SOURCE(WS-LI-CNT + 1).
120900     PERFORM 2260-RECORD-RULE-ID.
121000
121100     EVALUATE TRUE
121200         WHEN WS-CR-ACTS-OVERRIDE(WS-CR-IDX)
121300             MOVE WS-CR-ACTION-NUM(WS-CR-IDX) TO WS-LW-PRICE
121400         WHEN WS-CR-ACTS-DISC-PCT(WS-CR-IDX)
121500             COMPUTE WS-LW-PCT-RESULT ROUNDED =
121600                 WS-LW-PRICE *
121700                 (1 - (WS-CR-ACTION-NUM(WS-CR-IDX) / 100))
121800             MOVE WS-LW-PCT-RESULT TO WS-LW-PRICE
121900         WHEN WS-CR-ACTS-DISC-AMT(WS-CR-IDX)
122000             SUBTRACT WS-CR-ACTION-NUM(WS-CR-IDX)
122100                 FROM WS-LW-PRICE
122200             IF WS-LW-PRICE < ZERO
122300                 MOVE ZERO TO WS-LW-PRICE
122400             END-IF
122500         WHEN WS-CR-ACTS-FLOOR(WS-CR-IDX)
122600             IF WS-LW-PRICE < WS-CR-ACTION-NUM(WS-CR-IDX)
122700                 MOVE WS-CR-ACTION-NUM(WS-CR-IDX) TO WS-LW-PRICE
122800             END-IF
122900     END-EVALUATE.
123000
123100 2250-ADD-LINE-RESULT.
123200
123300     ADD 1 TO WS-LI-CNT.
123400     MOVE WS-CI-SKU(WS-ITM-IDX)  TO WS-LI-SKU(WS-LI-CNT).
123500     MOVE WS-MC-DESC(WS-LW-MC-SUB) TO WS-LI-DESC(WS-LI-CNT).
123600     MOVE WS-CI-QTY(WS-ITM-IDX)  TO WS-LI-QTY(WS-LI-CNT).
123700     MOVE WS-LW-PRICE            TO WS-LI-UNIT-PRICE(WS-LI-CNT).
123800     MOVE WS-RA-IDX              TO WS-LI-RULE-CNT(WS-LI-CNT).
123900     COMPUTE WS-LI-EXTENDED(WS-LI-CNT) =
124000         WS-LW-PRICE * WS-CI-QTY(WS-ITM-IDX).
124100     ADD WS-LI-EXTENDED(WS-LI-CNT) TO WS-REQ-TOTAL.
124200
124300* --------------------------------------------------------------
124400* 2300 - PROGRAM-RESOLVER.
124500* --------------------------------------------------------------
124600 2300-RESOLVE-PROGRAM.
124700
124800     MOVE 'STANDARD' TO WS-REQ-PROGRAM-ID.
124900
125000     IF WS-REQ-ORDER-TYPE = ZERO
125100         GO TO 2310-TRY-ACCOUNT
125200     END-IF.
125300     MOVE 'NO ' TO WS-FOUND-SW.
125400     PERFORM 2301-FIND-PR-ORDERTYPE
125500         VARYING WS-PR-IDX FROM 1 BY 1
125600         UNTIL WS-PR-IDX > WS-PR-CNT OR WS-WAS-FOUND.
125700     IF WS-WAS-FOUND
125800         GO TO 2300-EXIT
125900     END-IF.
126000
126100 2310-TRY-ACCOUNT.
126200
126300     MOVE 'NO ' TO WS-FOUND-SW.
126400     PERFORM 2302-FIND-PR-ACCOUNT
126500         VARYING WS-PR-IDX FROM 1 BY 1
126600         UNTIL WS-PR-IDX > WS-PR-CNT OR WS-WAS-FOUND.
126700     IF WS-WAS-FOUND
126800         GO TO 2300-EXIT
126900     END-IF.
127000
127100     MOVE -1 TO WS-BEST-PRI.
127200     PERFORM 2303-FIND-PR-GROUP
127300         VARYING WS-PR-IDX FROM 1 BY 1
127400         UNTIL WS-PR-IDX > WS-PR-CNT.
127500
127600 2300-EXIT.
127700     EXIT.
127800
127900 2301-FIND-PR-ORDERTYPE.
128000
128100     IF WS-PR-BY-ORDER-TYPE(WS-PR-IDX)
128200         AND WS-PR-MATCH-VALUE(WS-PR-IDX) =
128300             WS-REQ-ORDER-TYPE
128400         MOVE WS-PR-PROGRAM-ID(WS-PR-IDX) TO WS-REQ-PROGRAM-ID
128500         MOVE 'YES' TO WS-FOUND-SW
128600     END-IF.
128700
128800 2302-FIND-PR-ACCOUNT.
128900
129000     IF WS-PR-BY-ACCOUNT-ID(WS-PR-IDX)
129100         AND WS-PR-MATCH-VALUE(WS-PR-IDX) = WS-REQ-ACCOUNT
129200         MOVE WS-PR-PROGRAM-ID(WS-PR-IDX) TO WS-REQ-PROGRAM-ID
129300         MOVE 'YES' TO WS-FOUND-SW
129400     END-IF.
129500
129600 2303-FIND-PR-GROUP.
129700
129800     IF NOT WS-PR-BY-GROUP-ID(WS-PR-IDX)
129900         GO TO 2303-EXIT
130000     END-IF.
130100     MOVE WS-REQ-ACCOUNT TO WS-CHK-ACCOUNT.
130200     MOVE WS-PR-MATCH-VALUE(WS-PR-IDX) TO WS-CHK-GROUP.
130300     PERFORM 2105-CHECK-GROUP-MEMBER.
130400     IF WS-IS-GRP-MEMBER
130500         AND WS-PR-PRIORITY(WS-PR-IDX) > WS-BEST-PRI
130600         MOVE WS-PR-PRIORITY(WS-PR-IDX) TO WS-BEST-PRI
130700         MOVE WS-PR-PROGRAM-ID(WS-PR-IDX) TO WS-REQ-PROGRAM-ID
130800     END-IF.
130900
131000 2303-EXIT.
131100     EXIT.
131200
131300* --------------------------------------------------------------
131400* 2400 - TERMS COMPUTATION (NON-CC REQUESTS ONLY).
131500* --------------------------------------------------------------
131600 2400-COMPUTE-TERMS.
131700
131800     MOVE WS-REQ-PROGRAM-ID TO WS-FR-FILTER-PGM.
131900     MOVE 'NO ' TO WS-SURVIVOR-SW.
132000     PERFORM 2405-TERMS-SURVIVOR-CHECK
132100         VARYING WS-TR-IDX FROM 1 BY 1
132200         UNTIL WS-TR-IDX > WS-TR-CNT OR WS-HAS-SURVIVOR.
132300
132400     IF NOT WS-HAS-SURVIVOR
132500         MOVE 'STANDARD' TO WS-FR-FILTER-PGM
132600     END-IF.
132700
132800     MOVE 'NO ' TO WS-FOUND-SW.
132900     PERFORM 2410-TERMS-SCAN
133000         VARYING WS-TR-IDX FROM 1 BY 1
133100         UNTIL WS-TR-IDX > WS-TR-CNT OR WS-WAS-FOUND.
133200
133300     IF NOT WS-WAS-FOUND
133400         GO TO 2400-EXIT
133500     END-IF.
133600
133700     MOVE WS-TR-TERMS-CODE(WS-TR-IDX) TO WS-PO-TERMS-CODE.
133800     EVALUATE TRUE
133900         WHEN WS-TR-IS-DATED(WS-TR-IDX)
134000             MOVE WS-TR-DATED-DUE-DATE(WS-TR-IDX) TO
134100                 WS-PO-DUE-DATE
134200         WHEN WS-TR-IS-CIA(WS-TR-IDX)
134300             MOVE ZERO TO WS-PO-NET-DAYS
134400         WHEN OTHER
134500             IF WS-TR-NET-DAYS(WS-TR-IDX) = ZERO
134600                 MOVE 30 TO WS-PO-NET-DAYS
134700             ELSE
134800                 MOVE WS-TR-NET-DAYS(WS-TR-IDX) TO
134900                     WS-PO-NET-DAYS
135000             END-IF
135100     END-EVALUATE.
135200
135300     IF WS-TR-REVIEW-REQD(WS-TR-IDX)
135400         MOVE 'Y' TO WS-PO-NEEDS-REVIEW
135500         MOVE WS-TR-REVIEW-REASON(WS-TR-IDX) TO
135600             WS-PO-REVIEW-REASON
135700     END-IF.
135800
135900 2400-EXIT.
136000     EXIT.
136100
136200 2405-TERMS-SURVIVOR-CHECK.
136300
136400     IF WS-TR-PROGRAM-ID(WS-TR-IDX) = WS-FR-FILTER-PGM
136500         AND (WS-TR-MIN-TOTAL(WS-TR-IDX) = ZERO
136600              OR WS-REQ-TOTAL >= WS-TR-MIN-TOTAL(WS-TR-IDX))
136700         AND (WS-TR-MAX-TOTAL(WS-TR-IDX) = ZERO
136800              OR WS-REQ-TOTAL <= WS-TR-MAX-TOTAL(WS-TR-IDX))
136900         AND (WS-TR-START-DATE(WS-TR-IDX) = SPACES
137000              OR WS-EFFECTIVE-DATE >=
137100                 WS-TR-START-DATE(WS-TR-IDX))
137200         AND (WS-TR-END-DATE(WS-TR-IDX) = SPACES
137300              OR WS-EFFECTIVE-DATE <=
137400                 WS-TR-END-DATE(WS-TR-IDX))
137500         MOVE 'YES' TO WS-SURVIVOR-SW
137600     END-IF.
137700
137800 2410-TERMS-SCAN.
137900
138000     IF WS-TR-PROGRAM-ID(WS-TR-IDX) = WS-FR-FILTER-PGM
138100         AND (WS-TR-MIN-TOTAL(WS-TR-IDX) = ZERO
138200              OR WS-REQ-TOTAL >= WS-TR-MIN-TOTAL(WS-TR-IDX))
138300         AND (WS-TR-MAX-TOTAL(WS-TR-IDX) = ZERO
138400              OR WS-REQ-TOTAL <= WS-TR-MAX-TOTAL(WS-TR-IDX))
138500         AND (WS-TR-START-DATE(WS-TR-IDX) = SPACES
138600              OR WS-EFFECTIVE-DATE >=
138700                 WS-TR-START-DATE(WS-TR-IDX))
138800         AND (WS-TR-END-DATE(WS-TR-IDX) = SPACES
138900              OR WS-EFFECTIVE-DATE <=
139000                 WS-TR-END-DATE(WS-TR-IDX))
139100         MOVE 'YES' TO WS-FOUND-SW
139200     END-IF.
139300
139400* --------------------------------------------------------------
139500* 2500 - FREIGHT COMPUTATION.
139600* --------------------------------------------------------------
139700 2500-COMPUTE-FREIGHT.
139800
139900     MOVE WS-REQ-PROGRAM-ID TO WS-FR-FILTER-PGM.
140000     MOVE 'NO ' TO WS-SURVIVOR-SW.
140100     PERFORM 2505-FREIGHT-SURVIVOR-CHECK
140200         VARYING WS-FR-IDX FROM 1 BY 1
140300         UNTIL WS-FR-IDX > WS-FR-CNT OR WS-HAS-SURVIVOR.
140400
140500     IF NOT WS-HAS-SURVIVOR
140600         MOVE 'STANDARD' TO WS-FR-FILTER-PGM
140700     END-IF.
140800
140900     MOVE 'YES' TO WS-WANT-TIER-SW.
141000     MOVE 'NO ' TO WS-FOUND-SW.
141100     PERFORM 2510-FREIGHT-SCAN
141200         VARYING WS-FR-IDX FROM 1 BY 1
141300         UNTIL WS-FR-IDX > WS-FR-CNT OR WS-WAS-FOUND.
141400
141500     IF NOT WS-WAS-FOUND
141600         MOVE 'NO ' TO WS-WANT-TIER-SW
141700         PERFORM 2510-FREIGHT-SCAN
141800             VARYING WS-FR-IDX FROM 1 BY 1
141900             UNTIL WS-FR-IDX > WS-FR-CNT OR WS-WAS-FOUND
142000     END-IF.
142100
142200     IF NOT WS-WAS-FOUND
142300         GO TO 2500-EXIT
142400     END-IF.
142500
142510     MOVE WS-FR-FREIGHT-MODE(WS-FR-IDX) TO WS-TS-FIELD.
142520     MOVE 'SFT'          TO WS-TS-LITERAL.
142530     MOVE 3              TO WS-TS-LIT-LEN.
142540     PERFORM 2110-SCAN-FOR-TEXT.
142550
142600     EVALUATE TRUE
142700         WHEN WS-FR-FREIGHT-MODE(WS-FR-IDX) = 'FFA'
142800             MOVE 'FFA' TO WS-PO-FREIGHT-MODE
142900         WHEN WS-FR-FREIGHT-MODE(WS-FR-IDX) = 'Partial FFA'
143000             MOVE 'PARTIAL_FFA' TO WS-PO-FREIGHT-MODE
143100         WHEN WS-FR-FREIGHT-MODE(WS-FR-IDX) = 'Ex Works'
143200             MOVE 'EX_WORKS' TO WS-PO-FREIGHT-MODE
143300         WHEN WS-TS-FOUND
143500             MOVE 'SFT_PERCENT' TO WS-PO-FREIGHT-MODE
143600         WHEN OTHER
143700             MOVE 'CUSTOMER_PAYS_CARRIER_RATE' TO
143800                 WS-PO-FREIGHT-MODE
143900     END-EVALUATE.
144000
144100     MOVE WS-FR-CARRIER-REQUIRED(WS-FR-IDX) TO
144200         WS-PO-CARRIER-REQUIRED.
144300     IF WS-FR-BILLS-FREIGHT(WS-FR-IDX)
144400         MOVE 'Y' TO WS-PO-BILL-FREIGHT
144500     ELSE
144600         MOVE 'N' TO WS-PO-BILL-FREIGHT
144700     END-IF.
144800     MOVE WS-FR-FFA-PERCENT(WS-FR-IDX) TO WS-PO-FFA-PERCENT.
144900
145000 2500-EXIT.
145100     EXIT.
145200
145300 2505-FREIGHT-SURVIVOR-CHECK.
145400
145500     IF WS-FR-PROGRAM-ID(WS-FR-IDX) = WS-FR-FILTER-PGM
145600         AND (WS-FR-MIN-TOTAL(WS-FR-IDX) = ZERO
145700              OR WS-REQ-TOTAL >= WS-FR-MIN-TOTAL(WS-FR-IDX))
145800         AND (WS-FR-MAX-TOTAL(WS-FR-IDX) = ZERO
145900              OR WS-REQ-TOTAL <= WS-FR-MAX-TOTAL(WS-FR-IDX))
146000         AND (WS-FR-START-DATE(WS-FR-IDX) = SPACES
146100              OR WS-EFFECTIVE-DATE >=
146200                 WS-FR-START-DATE(WS-FR-IDX))
146300         AND (WS-FR-END-DATE(WS-FR-IDX) = SPACES
146400              OR WS-EFFECTIVE-DATE <=
146500                 WS-FR-END-DATE(WS-FR-IDX))
146600         MOVE 'YES' TO WS-SURVIVOR-SW
146700     END-IF.
146800
146900 2510-FREIGHT-SCAN.
147000
147100     IF WS-FR-PROGRAM-ID(WS-FR-IDX) NOT = WS-FR-FILTER-PGM
147200         GO TO 2510-EXIT
147300     END-IF.
147400     IF WS-WANT-SPECIFIC-TIER
147500         IF WS-FR-CUSTOMER-TIER(WS-FR-IDX) NOT =
147600             WS-REQ-CUSTOMER-TIER
147700             GO TO 2510-EXIT
147800         END-IF
147900     ELSE
148000         IF WS-FR-CUSTOMER-TIER(WS-FR-IDX) NOT = SPACES
148100             GO TO 2510-EXIT
148200         END-IF
148300     END-IF.
148400     IF (WS-FR-MIN-TOTAL(WS-FR-IDX) = ZERO
148500         OR WS-REQ-TOTAL >= WS-FR-MIN-TOTAL(WS-FR-IDX))
148600         AND (WS-FR-MAX-TOTAL(WS-FR-IDX) = ZERO
148700              OR WS-REQ-TOTAL <= WS-FR-MAX-TOTAL(WS-FR-IDX))
148800         AND (WS-FR-START-DATE(WS-FR-IDX) = SPACES
148900              OR WS-EFFECTIVE-DATE >=
149000                 WS-FR-START-DATE(WS-FR-IDX))
149100         AND (WS-FR-END-DATE(WS-FR-IDX) = SPACES
149200              OR WS-EFFECTIVE-DATE <=
149300                 WS-FR-END-DATE(WS-FR-IDX))
149400         MOVE 'YES' TO WS-FOUND-SW
149500     END-IF.
149600
149700 2510-EXIT.
149800     EXIT.
149900
150000* --------------------------------------------------------------
150100* 2600 - SPORTS_LINE SFT SURCHARGE LOGIC.
150200* --------------------------------------------------------------
150300 2600-SFT-LOGIC.
150400
150500     MOVE 'NO ' TO WS-FOUND-SW.
150510     MOVE WS-REQ-SHIP-METHOD TO WS-TS-FIELD.
150520     MOVE 'PRIORITY'        TO WS-TS-LITERAL.
150530     MOVE 8                TO WS-TS-LIT-LEN.
150540     PERFORM 2110-SCAN-FOR-TEXT.
150550     IF WS-TS-FOUND
150560         MOVE 'YES' TO WS-FOUND-SW
150570     END-IF.
150580     IF NOT WS-WAS-FOUND
150590         MOVE WS-REQ-SHIP-METHOD TO WS-TS-FIELD
150600         MOVE 'OVERNIGHT'       TO WS-TS-LITERAL
150610         MOVE 9                 TO WS-TS-LIT-LEN
150620         PERFORM 2110-SCAN-FOR-TEXT
150630         IF WS-TS-FOUND
150640             MOVE 'YES' TO WS-FOUND-SW
150650         END-IF
150660     END-IF.
150670     IF NOT WS-WAS-FOUND
150680         MOVE WS-REQ-SHIP-METHOD TO WS-TS-FIELD
150690         MOVE '2DAY'            TO WS-TS-LITERAL
150700         MOVE 4                 TO WS-TS-LIT-LEN
150710         PERFORM 2110-SCAN-FOR-TEXT
150720         IF WS-TS-FOUND
150730             MOVE 'YES' TO WS-FOUND-SW
150740         END-IF
150750     END-IF.
150760     IF NOT WS-WAS-FOUND
150770         MOVE WS-REQ-SHIP-METHOD TO WS-TS-FIELD
150780         MOVE 'AIR'             TO WS-TS-LITERAL
150790         MOVE 3                 TO WS-TS-LIT-LEN
150800         PERFORM 2110-SCAN-FOR-TEXT
150810         IF WS-TS-FOUND
150820             MOVE 'YES' TO WS-FOUND-SW
150830         END-IF
150840     END-IF.
151200
151300     IF WS-WAS-FOUND
151400         MOVE 'CUSTOMER_PAYS_CARRIER_RATE' TO
151500             WS-PO-FREIGHT-MODE
151600         MOVE 'Y' TO WS-PO-BILL-FREIGHT
151700     ELSE
151800         MOVE 'SFT_CHG' TO WS-PO-ADJ-CODE
151900         COMPUTE WS-PO-ADJ-AMOUNT ROUNDED =
152000             WS-REQ-TOTAL * 0.18
152100         MOVE '18% SFT Charge' TO WS-PO-ADJ-DESC
152150         MOVE 'N' TO WS-PO-ADJ-TAXABLE
152200         MOVE 'Y' TO WS-PO-ADJ-PRESENT-SW
152300         MOVE 'N' TO WS-PO-BILL-FREIGHT
152400     END-IF.
152500
152600* --------------------------------------------------------------
152700* 2700 - HOLDS: INTERNATIONAL FORWARDER CHECK + WORKFLOW SCAN.
152800* --------------------------------------------------------------
152900 2700-COMPUTE-HOLDS.
153000
153010     MOVE WS-REQ-PROGRAM-ID  TO WS-TS-FIELD.
153020     MOVE 'INTERNATIONAL'    TO WS-TS-LITERAL.
153030     MOVE 13                 TO WS-TS-LIT-LEN.
153040     PERFORM 2110-SCAN-FOR-TEXT.
153050
153100     IF WS-TS-FOUND
153200         AND WS-REQ-SHIP-TO-TYPE NOT = SPACES
153300         AND WS-REQ-SHIP-TO-TYPE NOT = 'FORWARDER'
153400         ADD 1 TO WS-PO-HOLD-CNT
153500         MOVE 'HOLD_INTL_FORWARDER_REQUIRED' TO
153600             WS-PO-HOLD-CODE(WS-PO-HOLD-CNT)
153700         MOVE 'International orders must ship to a freight '
153800              'forwarder.' TO WS-PO-HOLD-MESSAGE(WS-PO-HOLD-CNT)
153900     END-IF.
154000
154100     PERFORM 2720-SCAN-WORKFLOW
154200         VARYING WS-WR-IDX FROM 1 BY 1
154300         UNTIL WS-WR-IDX > WS-WR-CNT.
154400
154500 2720-SCAN-WORKFLOW.
154600
154700     IF WS-WR-PROGRAM-ID(WS-WR-IDX) NOT = WS-REQ-PROGRAM-ID
154800         AND WS-WR-PROGRAM-ID(WS-WR-IDX) NOT = 'ALL'
154900         GO TO 2720-EXIT
155000     END-IF.
155100
155200     IF WS-PO-HOLD-CNT >= 10
155300         GO TO 2720-EXIT
155400     END-IF.
155500
155600     IF WS-WR-IS-ALWAYS(WS-WR-IDX)
155700         ADD 1 TO WS-PO-HOLD-CNT
155800         MOVE WS-WR-HOLD-CODE(WS-WR-IDX) TO
155900             WS-PO-HOLD-CODE(WS-PO-HOLD-CNT)
156000         MOVE WS-WR-MESSAGE(WS-WR-IDX) TO
156100             WS-PO-HOLD-MESSAGE(WS-PO-HOLD-CNT)
156200     END-IF.
156300
156400     IF WS-WR-IS-SHIP-METHOD(WS-WR-IDX)
156500         AND WS-WR-MATCH-VALUE(WS-WR-IDX) =
156600             WS-REQ-SHIP-METHOD
156700         ADD 1 TO WS-PO-HOLD-CNT
156800         MOVE WS-WR-HOLD-CODE(WS-WR-IDX) TO
156900             WS-PO-HOLD-CODE(WS-PO-HOLD-CNT)
157000         MOVE WS-WR-MESSAGE(WS-WR-IDX) TO
157100             WS-PO-HOLD-MESSAGE(WS-PO-HOLD-CNT)
157200     END-IF.
157300
157400 2720-EXIT.
157500     EXIT.
157600
157700* --------------------------------------------------------------
157800* 2800 - TRADE-IN CONSTRAINTS.
157900* --------------------------------------------------------------
158000 2800-TRADE-IN-CHECK.
158100
158200     IF WS-REQ-ORDER-TYPE = 25 OR WS-REQ-ORDER-TYPE = 26
158300         MOVE 'Y' TO WS-PO-NO-REBATE-STK
158400         MOVE 'Y' TO WS-PO-NO-DISCOUNT-STK
158500     END-IF.
158600
158700* --------------------------------------------------------------
158800* 2900 - QUOTE-REPORT PRINT FOR THE CURRENT REQUEST.
158900* --------------------------------------------------------------
159000 2900-PRINT-QUOTE.
159100
159200     PERFORM 2910-PRINT-HEADER.
159300
159400     IF WS-LI-CNT = ZERO
159500         GO TO 2940-PRINT-POLICY
159600     END-IF.
159700
159800     WRITE PRTLINE FROM COLUMN-HEADING-LINE
159900         AFTER ADVANCING 1 LINE
160000         AT EOP PERFORM 9900-RPT-HEADING.
160100
160200     PERFORM 2920-PRINT-LINE
160300         VARYING WS-LI-IDX FROM 1 BY 1
160400         UNTIL WS-LI-IDX > WS-LI-CNT.
160500
160600 2940-PRINT-POLICY.
160700
160800     MOVE WS-REQ-TOTAL TO O-TL-TOTAL.
160900     WRITE PRTLINE FROM TOTAL-LINE
161000         AFTER ADVANCING 1 LINE
161100         AT EOP PERFORM 9900-RPT-HEADING.
161200
161300     MOVE WS-PO-TERMS-CODE TO O-PL-TERMS.
161400     MOVE WS-PO-NET-DAYS TO O-PL-NETDAYS.
161500     MOVE WS-PO-DUE-DATE TO O-PL-DUEDATE.
161600     MOVE WS-PO-NEEDS-REVIEW TO O-PL-REVIEW.
161700     MOVE WS-PO-NO-REBATE-STK TO O-PL-NOREBATE.
161800     MOVE WS-PO-NO-DISCOUNT-STK TO O-PL-NODISC.
161900     WRITE PRTLINE FROM POLICY-LINE-1
162000         AFTER ADVANCING 1 LINE
162100         AT EOP PERFORM 9900-RPT-HEADING.
162200
162300     MOVE WS-PO-FREIGHT-MODE TO O-PL-FRTMODE.
162400     MOVE WS-PO-CARRIER-REQUIRED TO O-PL-CARRIER.
162500     MOVE WS-PO-BILL-FREIGHT TO O-PL-BILLFRT.
162600     WRITE PRTLINE FROM POLICY-LINE-2
162700         AFTER ADVANCING 1 LINE
162800         AT EOP PERFORM 9900-RPT-HEADING.
162900
163000     IF WS-PO-HAS-ADJUSTMENT
163100         MOVE WS-PO-ADJ-CODE TO O-AL-CODE
163200         MOVE WS-PO-ADJ-AMOUNT TO O-AL-AMOUNT
163300         MOVE WS-PO-ADJ-DESC TO O-AL-DESC
163350         MOVE WS-PO-ADJ-TAXABLE TO O-AL-TAXABLE
163400         WRITE PRTLINE FROM ADJUST-LINE
163500             AFTER ADVANCING 1 LINE
163600             AT EOP PERFORM 9900-RPT-HEADING
163700     END-IF.
163800
163900     PERFORM 2950-PRINT-HOLDS
164000         VARYING WS-WR-IDX FROM 1 BY 1
164100         UNTIL WS-WR-IDX > WS-PO-HOLD-CNT.
164200
164300     WRITE PRTLINE FROM BLANK-LINE
164400         AFTER ADVANCING 1 LINE
164500         AT EOP PERFORM 9900-RPT-HEADING.
164600
164700 2900-EXIT.
164800     EXIT.
164900
165000 2910-PRINT-HEADER.
165100
165200     MOVE WS-REQ-CTR TO O-RH-CTR.
165300     MOVE WS-REQ-ACCOUNT TO O-RH-ACCOUNT.
165400     MOVE WS-REQ-TIER TO O-RH-TIER.
165500     MOVE WS-REQ-PROGRAM-ID TO O-RH-PROGRAM.
165600     WRITE PRTLINE FROM REQ-HEADER-LINE
165700         AFTER ADVANCING 2 LINES
165800         AT EOP PERFORM 9900-RPT-HEADING.
165900
166000     MOVE WS-REQ-INTEL-FREIGHT TO O-RI-FREIGHT.
166100     MOVE WS-REQ-INTEL-TERMS TO O-RI-TERMS.
166200     WRITE PRTLINE FROM REQ-INTEL-LINE
166300         AFTER ADVANCING 1 LINE
166400         AT EOP PERFORM 9900-RPT-HEADING.
166500
166600 2920-PRINT-LINE.
166700
166800     MOVE WS-LI-SKU(WS-LI-IDX)      TO O-DL-SKU.
166900     MOVE WS-LI-DESC(WS-LI-IDX)     TO O-DL-DESC.
167000     MOVE WS-LI-QTY(WS-LI-IDX)      TO O-DL-QTY.
167100     MOVE WS-LI-UNIT-PRICE(WS-LI-IDX) TO O-DL-UNIT-PRICE.
167200     MOVE WS-LI-SOURCE(WS-LI-IDX)   TO O-DL-SOURCE.
167300     MOVE WS-LI-TIER-USED(WS-LI-IDX) TO O-DL-TIER.
167400     MOVE WS-LI-EXTENDED(WS-LI-IDX) TO O-DL-EXTENDED.
167500     WRITE PRTLINE FROM DETAIL-LINE
167600         AFTER ADVANCING 1 LINE
167700         AT EOP PERFORM 9900-RPT-HEADING.
167800
167900     IF WS-LI-RULE-CNT(WS-LI-IDX) NOT = ZERO
168000         PERFORM 2921-BUILD-RULE-TEXT
168100         WRITE PRTLINE FROM RULE-LINE
168200             AFTER ADVANCING 1 LINE
168300             AT EOP PERFORM 9900-RPT-HEADING
168400     END-IF.
168500
168600     IF WS-LI-HAS-WARNING(WS-LI-IDX)
168700         MOVE SPACES TO O-WARNING-TEXT
168800         STRING 'MSRP fallback used for SKU '
168900             WS-LI-SKU(WS-LI-IDX)
169000             DELIMITED BY SIZE INTO O-WARNING-TEXT
169100         WRITE PRTLINE FROM WARNING-LINE
169200             AFTER ADVANCING 1 LINE
169300             AT EOP PERFORM 9900-RPT-HEADING
169400     END-IF.
169500
169600 2921-BUILD-RULE-TEXT.
169700
169800     MOVE SPACES TO O-RL-LIST.
169900     MOVE WS-LI-RULE-ID(WS-LI-IDX, 1) TO O-RL-LIST(1:20).
170000     PERFORM 2922-APPEND-RULE-ID
170100         VARYING WS-RA-IDX FROM 2 BY 1
170200         UNTIL WS-RA-IDX > WS-LI-RULE-CNT(WS-LI-IDX).
170300
170400 2922-APPEND-RULE-ID.
170500
170600     COMPUTE WS-MATCH-IDX = ((WS-RA-IDX - 1) * 21) + 1.
170700     MOVE WS-LI-RULE-ID(WS-LI-IDX, WS-RA-IDX) TO
170800         O-RL-LIST(WS-MATCH-IDX:20).
170900
171000 2950-PRINT-HOLDS.
171100
171200     MOVE WS-PO-HOLD-CODE(WS-WR-IDX) TO O-HL-CODE.
171300     MOVE WS-PO-HOLD-MESSAGE(WS-WR-IDX) TO O-HL-MESSAGE.
171400     WRITE PRTLINE FROM HOLD-LINE
171500         AFTER ADVANCING 1 LINE
171600         AT EOP PERFORM 9900-RPT-HEADING.
171700
171800* --------------------------------------------------------------
171900* 3000 - END OF RUN.
172000* --------------------------------------------------------------
172100 3000-CLOSING.
172200
172300     MOVE WS-GRAND-COUNT TO O-GT-COUNT.
172400     MOVE WS-GRAND-TOTAL TO O-GT-TOTAL.
172500     WRITE PRTLINE FROM GRAND-TOTAL-LINE
172600         AFTER ADVANCING 2 LINES
172700         AT EOP PERFORM 9900-RPT-HEADING.
172800
172900     CLOSE MASTRCAT.
173000     CLOSE PROGMAP.
173100     CLOSE GRPMEMBR.
173200     CLOSE ACCTINTL.
173300     CLOSE RULESCMP.
173400     CLOSE PGMRULES.
173500     CLOSE TRMRULES.
173600     CLOSE FRTRULES.
173700     CLOSE WFLRULES.
173800     CLOSE QUOTEREQ.
173900     CLOSE QUOTERPT.
174000
174100* --------------------------------------------------------------
174200* 9000 SERIES - READ PARAGRAPHS.
174300* --------------------------------------------------------------
174400 9000-READ-REQUEST.
174500
174600     READ QUOTEREQ
174700         AT END
174800             MOVE 'NO ' TO WS-MORE-REQ-SW
174900     END-READ.
175000
175100 9100-READ-CAT.
175200
175300     READ MASTRCAT
175400         AT END
175500             MOVE 'NO ' TO WS-MORE-TBL-SW
175600     END-READ.
175700
175800 9110-READ-PGMMAP.
175900
176000     READ PROGMAP
176100         AT END
176200             MOVE 'NO ' TO WS-MORE-TBL-SW
176300     END-READ.
176400
176500 9120-READ-GRPMEM.
176600
176700     READ GRPMEMBR
176800         AT END
176900             MOVE 'NO ' TO WS-MORE-TBL-SW
177000     END-READ.
177100
177200 9130-READ-INTEL.
177300
177400     READ ACCTINTL
177500         AT END
177600             MOVE 'NO ' TO WS-MORE-TBL-SW
177700     END-READ.
177800
177900 9140-READ-RULE.
178000
178100     READ RULESCMP
178200         AT END
178300             MOVE 'NO ' TO WS-MORE-TBL-SW
178400     END-READ.
178500
178600 9150-READ-PGMRUL.
178700
178800     READ PGMRULES
178900         AT END
179000             MOVE 'NO ' TO WS-MORE-TBL-SW
179100     END-READ.
179200
179300 9160-READ-TRMRUL.
179400
179500     READ TRMRULES
179600         AT END
179700             MOVE 'NO ' TO WS-MORE-TBL-SW
179800     END-READ.
179900
180000 9170-READ-FRTRUL.
180100
180200     READ FRTRULES
180300         AT END
180400             MOVE 'NO ' TO WS-MORE-TBL-SW
180500     END-READ.
180600
180700 9180-READ-WFLRUL.
180800
180900     READ WFLRULES
181000         AT END
181100             MOVE 'NO ' TO WS-MORE-TBL-SW
181200     END-READ.
181300
181400* 930912 SGZ  CONVERTED REPORT TO 132-COLUMN FORMAT.              SGZ     
181500* 970922 TOK  REQUEST 4471 - PAGE HEADING CLEANUP.                TOK     
181600 9900-RPT-HEADING.
181700
181800     ADD 1 TO WS-PCTR.
181900     MOVE WS-PCTR TO O-PCTR.
182000
182100     WRITE PRTLINE FROM COMPANY-TITLE-LINE
182200         AFTER ADVANCING TOP-OF-FORM.
182300     WRITE PRTLINE FROM RPT-HEADING-LINE
182400         AFTER ADVANCING 1 LINE.
182500     WRITE PRTLINE FROM AUTHOR-HEADING-LINE
182600         AFTER ADVANCING 1 LINE.
182700     WRITE PRTLINE FROM BLANK-LINE
182800         AFTER ADVANCING 1 LINE.
