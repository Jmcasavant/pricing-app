000100******************************************************************
000200*  TRMRUL01.CPY                                                 *
000300*  TERMS RULE RECORD - PAYMENT TERMS BY PROGRAM, ORDER TOTAL    *
000400*  BAND, AND EFFECTIVE DATE BAND.                                *
000500******************************************************************
000600 01  TR-RECORD.
000700     05  TR-PROGRAM-ID               PIC X(15).
000800     05  TR-MIN-TOTAL                PIC S9(09)V99.
000900     05  TR-MAX-TOTAL                PIC S9(09)V99.
001000     05  TR-START-DATE               PIC X(10).
001100     05  TR-END-DATE                 PIC X(10).
001200     05  TR-TERMS-CODE               PIC X(15).
001300         88  TR-IS-NET-30                  VALUE 'NET_30'.
001400         88  TR-IS-NET-60                  VALUE 'NET_60'.
001500         88  TR-IS-NET-IMMEDIATE           VALUE 'NET_IMMEDIATE'.
001600         88  TR-IS-CIA                      VALUE 'CIA'.
001700         88  TR-IS-DATED                    VALUE 'DATED'.
001800     05  TR-NET-DAYS                 PIC 9(03).
001900     05  TR-DATED-DUE-DATE           PIC X(10).
002000     05  TR-NEEDS-REVIEW             PIC X(01).
002100         88  TR-REVIEW-REQUIRED            VALUE 'Y'.
002200     05  TR-REVIEW-REASON            PIC X(60).
002300     05  FILLER                      PIC X(08).
