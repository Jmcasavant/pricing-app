000100******************************************************************
000200*  PGMRUL01.CPY                                                 *
000300*  PROGRAM RULE RECORD - RESOLVES THE ACTIVE COMMERCIAL PROGRAM *
000400*  BY ORDER TYPE, ACCOUNT, OR GROUP.  GROUP ROWS CARRY A        *
000500*  PRIORITY; THE HIGHEST NUMBER AMONG SEVERAL MATCHES WINS.     *
000600******************************************************************
000700 01  PR-RECORD.
000800     05  PR-MATCH-TYPE               PIC X(12).
000900         88  PR-BY-ORDER-TYPE             VALUE 'ORDER_TYPE'.
001000         88  PR-BY-ACCOUNT-ID             VALUE 'ACCOUNT_ID'.
001100         88  PR-BY-GROUP-ID                VALUE 'GROUP_ID'.
001200     05  PR-MATCH-VALUE              PIC X(15).
001300     05  PR-PROGRAM-ID               PIC X(15).
001400     05  PR-PRIORITY                 PIC S9(04).
001500     05  FILLER                      PIC X(03).
