000100******************************************************************
000200*  PGMMAP01.CPY                                                 *
000300*  PROGRAM MAP RECORD - MAPS AN ACCOUNT NUMBER OR A GROUP ID TO *
000400*  A PRICING TIER.  LOADED ENTIRELY INTO A TABLE IN PRCENG01.  *
000500******************************************************************
000600 01  PM-RECORD.
000700     05  PM-MATCH-VALUE              PIC X(15).
000800     05  PM-PROGRAM-ID               PIC X(10).
000900     05  FILLER                      PIC X(05).
