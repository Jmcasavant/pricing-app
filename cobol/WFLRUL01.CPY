000100******************************************************************
000200*  WFLRUL01.CPY                                                 *
000300*  WORKFLOW RULE RECORD - ADDS A WORKFLOW HOLD FOR A PROGRAM    *
000400*  (OR "ALL") EITHER UNCONDITIONALLY OR WHEN THE SHIP METHOD    *
000500*  MATCHES.                                                     *
000600******************************************************************
000700 01  WR-RECORD.
000800     05  WR-PROGRAM-ID               PIC X(15).
000900     05  WR-MATCH-TYPE               PIC X(12).
001000         88  WR-IS-ALWAYS                  VALUE 'ALWAYS'.
001100         88  WR-IS-SHIP-METHOD             VALUE 'SHIP_METHOD'.
001200     05  WR-MATCH-VALUE              PIC X(20).
001300     05  WR-HOLD-CODE                PIC X(30).
001400     05  WR-MESSAGE                  PIC X(70).
001500     05  FILLER                      PIC X(08).
