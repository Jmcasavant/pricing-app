000100******************************************************************
000200*  RULREC01.CPY                                                 *
000300*  PRICING RULE RECORD - SAME LAYOUT FOR THE RAW RULE TABLE     *
000400*  (RULESRAW, UNVALIDATED) AND THE COMPILED ACTIVE RULE FILE    *
000500*  (RULESCMP, PRIORITY-ASCENDING).  RL-ACTION-VALUE CARRIES A   *
000600*  TIER NAME FOR SET_TIER ROWS AND A SIGNED AMOUNT FOR EVERY     *
000700*  OTHER ACTION TYPE - RL-ACTION-VALUE-NUM REDEFINES THE SAME    *
000800*  12 BYTES AS A NUMBER SO THE ENGINE NEVER HAS TO UNSTRING IT. *
000900******************************************************************
001000 01  RL-RECORD.
001100     05  RL-RULE-ID                  PIC X(20).
001200     05  RL-NAME                     PIC X(40).
001300     05  RL-ACTIVE                   PIC X(01).
001400         88  RL-IS-ACTIVE                 VALUE 'Y'.
001500         88  RL-IS-INACTIVE               VALUE 'N'.
001600     05  RL-PRIORITY                 PIC S9(04).
001700     05  RL-ACCOUNT                  PIC X(15).
001800     05  RL-ACCOUNT-GROUP            PIC X(15).
001900     05  RL-SKU                      PIC X(15).
002000     05  RL-SKU-PREFIX               PIC X(15).
002100     05  RL-BRAND                    PIC X(20).
002200     05  RL-MIN-QTY                  PIC 9(05).
002300     05  RL-MAX-QTY                  PIC 9(05).
002400     05  RL-START-DATE               PIC X(10).
002500     05  RL-END-DATE                 PIC X(10).
002600     05  RL-CHANNEL                  PIC X(10).
002700     05  RL-ACTION-TYPE              PIC X(20).
002800         88  RL-ACTS-SET-TIER             VALUE 'SET_TIER'.
002900         88  RL-ACTS-OVERRIDE-PRICE
003000                         VALUE 'OVERRIDE_UNIT_PRICE'.
003100         88  RL-ACTS-DISCOUNT-PCT
003200                         VALUE 'DISCOUNT_PERCENT'.
003300         88  RL-ACTS-DISCOUNT-AMT         VALUE 'DISCOUNT_AMOUNT'.
003400         88  RL-ACTS-PRICE-FLOOR          VALUE 'PRICE_FLOOR'.
003500     05  RL-ACTION-VALUE              PIC X(12).
003600     05  RL-ACTION-VALUE-NUM REDEFINES
003700         RL-ACTION-VALUE              PIC S9(10)V99.
003800     05  RL-NOTES                    PIC X(60).
003900     05  FILLER                      PIC X(08).
