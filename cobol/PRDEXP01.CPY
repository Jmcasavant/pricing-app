000100******************************************************************
000200*  PRDEXP01.CPY                                                 *
000300*  PRODUCT EXPORT RECORD - ONE PER VARIANT, INPUT TO PRCCAT01.  *
000400*  ROWS WITH A BLANK SKU ARE DROPPED BY THE BUILDER BEFORE THE  *
000500*  MASTER TABLE IS BUILT.                                      *
000600******************************************************************
000700 01  PE-RECORD.
000800     05  PE-SKU                      PIC X(15).
000900     05  PE-TITLE                    PIC X(40).
001000     05  PE-MSRP                     PIC S9(07)V99.
001100     05  FILLER                      PIC X(10).
