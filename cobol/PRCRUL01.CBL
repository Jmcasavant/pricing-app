000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PRCRUL01.
000300 AUTHOR.        D MALONE.
000400 INSTALLATION.  AFFINITY SPORTING GOODS - DATA PROCESSING.
000500 DATE-WRITTEN.  09/03/87.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - DP DEPT USE ONLY.
000800
000900******************************************************************
001000*  PRCRUL01 - PRICING RULE COMPILER                              *
001100*  VALIDATES THE RAW PRICING RULE TABLE ROW BY ROW, LISTS ANY    *
001200*  BAD ROWS ON THE COMPILE-STATUS REPORT, AND - WHEN THE TABLE   *
001300*  IS CLEAN - SORTS THE RULES ASCENDING BY PRIORITY AND WRITES   *
001400*  THE ACTIVE RULE FILE USED BY THE QUOTING ENGINE (PRCENG01).   *
001500*  RUN AS THE SECOND STEP OF THE NIGHTLY PRICING REFRESH, AFTER  *
001600*  PRCCAT01 AND BEFORE PRCENG01.                                 *
001700******************************************************************
001800* CHANGE LOG:                                                    *
001900* 870903 DMY  ORIGINAL PROGRAM - VALIDATE AND SORT RULE TABLE.   *DMY     
002000* 880411 DMY  ADDED DEFAULT PRIORITY OF 50 WHEN NOT NUMERIC.     *DMY     
002100* 881130 RHU  ADDED ISO DATE FORMAT CHECK ON START/END DATE.     *RHU     
002200* 890926 RHU  ANY BAD ROW NOW FAILS WHOLE COMPILE, PER DP MEMO.  *RHU     
002300* 900515 TOK  ADDED ACTION-TYPE VALIDATION (5 VALID CODES).      *TOK     
002400* 910208 TOK  ACTION-VALUE NUMERIC CHECK SKIPPED FOR SET_TIER.   *TOK     
002500* 920730 LPR  RAISED MAX RULE TABLE SIZE TO 500 ENTRIES.         *LPR     
002600* 931014 LPR  NAME NOW DEFAULTS TO RULE-ID WHEN BLANK.           *LPR     
002700* 940502 SGZ  CONVERTED STATUS REPORT TO 132-COLUMN FORMAT.      *SGZ     
002800* 950919 SGZ  ADDED ACTIVE-RULE COUNT TO STATUS REPORT.          *SGZ     
002900* 970228 DMY  REQUEST 3360 - TOTAL RULE COUNT ADDED TO REPORT.   *DMY     
003000* 981130 LPR  Y2K READINESS REVIEW - NO 2-DIGIT YEARS IN USE.    *LPR     
003100* 990602 LPR  Y2K REVIEW SIGNED OFF - NO DATE MATH IN PROGRAM.   *LPR     
003200* 011119 SGZ  REQUEST 4890 - STATUS REPORT PRINTS ON SUCCESS.    *SGZ     
003300* 040308 RHU  REQUEST 5601 - ACTIVE/INACTIVE DEFAULT CLARIFIED.  *RHU     
003400******************************************************************
003500
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300
004400     SELECT RULESRAW
004500         ASSIGN TO RULESRAW
004600         ORGANIZATION IS LINE SEQUENTIAL.
004700
004800     SELECT RULESCMP
004900         ASSIGN TO RULESCMP
005000         ORGANIZATION IS LINE SEQUENTIAL.
005100
005200     SELECT PRCERR
005300         ASSIGN TO PRCERR
005400         ORGANIZATION IS RECORD SEQUENTIAL.
005500
005600 DATA DIVISION.
005700 FILE SECTION.
005800
005900 FD  RULESRAW
006000     LABEL RECORD IS STANDARD
006100     DATA RECORD IS RR-RECORD
006200     RECORD CONTAINS 285 CHARACTERS.
006300     COPY RULREC01 REPLACING ==RL-== BY ==RR-==.
006400
006500 FD  RULESCMP
006600     LABEL RECORD IS STANDARD
006700     DATA RECORD IS RC-RECORD
006800     RECORD CONTAINS 285 CHARACTERS.
006900     COPY RULREC01 REPLACING ==RL-== BY ==RC-==.
007000
007100 FD  PRCERR
007200     LABEL RECORD IS OMITTED
007300     RECORD CONTAINS 132 CHARACTERS
007400     LINAGE IS 60 WITH FOOTING AT 55
007500     DATA RECORD IS PRTLINE.
007600
007700 01  PRTLINE                         PIC X(132).
007800
007900 WORKING-STORAGE SECTION.
008000
008100 01  WS-SWITCHES.
008200     05  WS-MORE-RULE-SW             PIC XXX     VALUE 'YES'.
008300         88  WS-NO-MORE-RULE                VALUE 'NO '.
008400     05  WS-ERR-SWITCH               PIC XXX     VALUE 'NO '.
008500         88  WS-ROW-HAS-ERROR               VALUE 'YES'.
008600     05  WS-DATE-VALID-SW            PIC XXX     VALUE 'YES'.
008700         88  WS-DATE-IS-BAD                  VALUE 'NO '.
008800     05  FILLER                      PIC X(08).
008900
009000 01  WS-COUNTERS.
009100     05  WS-INPUT-CTR                PIC 9(05)   COMP VALUE 0.
009200     05  WS-ERR-CTR                  PIC 9(05)   COMP VALUE 0.
009300     05  WS-RULE-SUB                 PIC 9(05)   COMP VALUE 0.
009400     05  WS-ACTIVE-CTR               PIC 9(05)   COMP VALUE 0.
009500     05  WS-SORT-I                   PIC 9(05)   COMP VALUE 0.
009600     05  WS-SORT-J                   PIC 9(05)   COMP VALUE 0.
009700     05  WS-MIN-SUB                  PIC 9(05)   COMP VALUE 0.
009800     05  WS-WRT-SUB                  PIC 9(05)   COMP VALUE 0.
009900     05  WS-PAGE-CTR                 PIC 99      COMP VALUE 0.
010000     05  FILLER                      PIC X(06).
010100
010200* EDITED DISPLAY COPIES OF THE COMP COUNTERS ABOVE - A COMP
010300* ITEM CANNOT BE STRING'D DIRECTLY INTO A REPORT MESSAGE.
010400 01  WS-COUNTERS-EDITED.
010500     05  WS-ERR-CTR-ED               PIC ZZZZ9.
010600     05  WS-RULE-SUB-ED              PIC ZZZZ9.
010700     05  WS-ACTIVE-CTR-ED            PIC ZZZZ9.
010800     05  FILLER                      PIC X(06).
010900
011000* WORKING COPY OF THE RAW ROW - THE RULESRAW RECORD AREA IS
011100* OVERWRITTEN ON THE NEXT READ, SO A VALIDATED ROW IS MOVED
011200* HERE BEFORE THE TABLE IS LOADED.
011300* 920730 LPR  TABLE RAISED TO 500 ENTRIES.                        LPR     
011400 01  WS-RULE-TABLE.
011500     05  WS-RULE-ENTRY OCCURS 500 TIMES
011600             INDEXED BY WS-RT-IDX.
011700         10  WS-RT-RULE-ID           PIC X(20).
011800         10  WS-RT-NAME              PIC X(40).
011900         10  WS-RT-ACTIVE            PIC X(01).
012000         10  WS-RT-PRIORITY          PIC S9(04).
012100         10  WS-RT-ACCOUNT           PIC X(15).
012200         10  WS-RT-ACCOUNT-GROUP     PIC X(15).
012300         10  WS-RT-SKU               PIC X(15).
012400         10  WS-RT-SKU-PREFIX        PIC X(15).
012500         10  WS-RT-BRAND             PIC X(20).
012600         10  WS-RT-MIN-QTY           PIC 9(05).
012700         10  WS-RT-MAX-QTY           PIC 9(05).
012800         10  WS-RT-START-DATE        PIC X(10).
012900         10  WS-RT-END-DATE          PIC X(10).
013000         10  WS-RT-CHANNEL           PIC X(10).
013100         10  WS-RT-ACTION-TYPE       PIC X(20).
013200         10  WS-RT-ACTION-VALUE      PIC X(12).
013300         10  WS-RT-NOTES             PIC X(60).
013400         10  FILLER                  PIC X(06).
013500
013600* SWAP SCRATCH FOR THE SORT PASS - SAME LAYOUT AS ONE TABLE
013700* ENTRY, ONE COPY ONLY, NOT A TABLE.
013800 01  WS-SWAP-ENTRY.
013900     05  WS-SE-RULE-ID               PIC X(20).
014000     05  WS-SE-NAME                  PIC X(40).
014100     05  WS-SE-ACTIVE                PIC X(01).
014200     05  WS-SE-PRIORITY              PIC S9(04).
014300     05  WS-SE-ACCOUNT               PIC X(15).
014400     05  WS-SE-ACCOUNT-GROUP         PIC X(15).
014500     05  WS-SE-SKU                   PIC X(15).
014600     05  WS-SE-SKU-PREFIX            PIC X(15).
014700     05  WS-SE-BRAND                 PIC X(20).
014800     05  WS-SE-MIN-QTY               PIC 9(05).
014900     05  WS-SE-MAX-QTY               PIC 9(05).
015000     05  WS-SE-START-DATE            PIC X(10).
015100     05  WS-SE-END-DATE              PIC X(10).
015200     05  WS-SE-CHANNEL               PIC X(10).
015300     05  WS-SE-ACTION-TYPE           PIC X(20).
015400     05  WS-SE-ACTION-VALUE          PIC X(12).
015500     05  WS-SE-NOTES                 PIC X(60).
015600     05  FILLER                      PIC X(06).
015700
015800* ISO DATE FORMAT SCRATCH - ONE FIELD REUSED FOR BOTH THE
015900* START DATE AND THE END DATE CHECK.  THE REDEFINES SPLIT OUT
016000* THE DASH POSITIONS AND THE MONTH/DAY DIGIT PAIRS SO THE
016100* RANGE TEST DOES NOT NEED AN UNSTRING.
016200 01  WS-DATE-WORK.
016300     05  WS-DATE-TEXT                PIC X(10).
016400     05  WS-DATE-PARTS REDEFINES WS-DATE-TEXT.
016500         10  WS-DP-YYYY              PIC X(04).
016600         10  WS-DP-DASH1             PIC X(01).
016700         10  WS-DP-MM                PIC X(02).
016800         10  WS-DP-MM-N REDEFINES WS-DP-MM
016900                                     PIC 99.
017000         10  WS-DP-DASH2             PIC X(01).
017100         10  WS-DP-DD                PIC X(02).
017200         10  WS-DP-DD-N REDEFINES WS-DP-DD
017300                                     PIC 99.
017400
017500 01  WS-CURRENT-DATE.
017600     05  WS-CD-YY                    PIC 99.
017700     05  WS-CD-MM                    PIC 99.
017800     05  WS-CD-DD                    PIC 99.
017900
018000 01  COMPANY-TITLE-LINE.
018100     05  FILLER                      PIC X(06)   VALUE 'DATE: '.
018200     05  O-DATE                      PIC X(10).
018300     05  FILLER                      PIC X(44)   VALUE SPACES.
018400     05  FILLER                      PIC X(22)
018500         VALUE 'RULE COMPILER - STATUS'.
018600     05  FILLER                      PIC X(42)   VALUE SPACES.
018700     05  FILLER                      PIC X(06)   VALUE 'PAGE: '.
018800     05  O-PAGE                      PIC Z9.
018900
019000 01  RPT-HEADING-LINE.
019100     05  FILLER                      PIC X(08)   VALUE 'PRCRUL01'.
019200     05  FILLER                      PIC X(43)   VALUE SPACES.
019300     05  FILLER                      PIC X(38)
019400         VALUE 'PRICING RULE COMPILE - PRCRUL01.CBL'.
019500     05  FILLER                      PIC X(43)   VALUE SPACES.
019600
019700 01  ERROR-TITLE-LINE.
019800     05  FILLER                      PIC X(60)   VALUE SPACES.
019900     05  FILLER                      PIC X(20)
020000         VALUE 'RULE VALIDATION ERRORS'.
020100     05  FILLER                      PIC X(52)   VALUE SPACES.
020200
020300 01  ERROR-LINE.
020400     05  FILLER                      PIC X(03)   VALUE SPACES.
020500     05  FILLER                      PIC X(06)   VALUE 'LINE: '.
020600     05  O-ERR-LINE-NO               PIC ZZZZ9.
020700     05  FILLER                      PIC X(02)   VALUE SPACES.
020800     05  O-ERR-MSG                   PIC X(60).
020900     05  FILLER                      PIC X(56)   VALUE SPACES.
021000
021100 01  STATUS-LINE.
021200     05  FILLER                      PIC X(03)   VALUE SPACES.
021300     05  O-STATUS-TEXT               PIC X(90).
021400     05  FILLER                      PIC X(39)   VALUE SPACES.
021500
021600 01  BLANK-LINE.
021700     05  FILLER                      PIC X(132)  VALUE SPACES.
021800
021900
022000 PROCEDURE DIVISION.
022100
022200 0000-PRCRUL01.
022300
022400     PERFORM 1000-INIT.
022500     PERFORM 2000-MAINLINE
022600         UNTIL WS-NO-MORE-RULE.
022700     PERFORM 3000-CHECK-STATUS.
022800     PERFORM 6000-CLOSING.
022900     STOP RUN.
023000
023100
023200 1000-INIT.
023300
023400     ACCEPT WS-CURRENT-DATE FROM DATE.
023500     STRING WS-CD-MM '/' WS-CD-DD '/' WS-CD-YY
023600         DELIMITED BY SIZE INTO O-DATE.
023700
023800     OPEN INPUT RULESRAW.
023900     OPEN OUTPUT PRCERR.
024000
024100     PERFORM 9000-READ-RULE.
024200     PERFORM 9900-RPT-HEADING.
024300
024400
024500 2000-MAINLINE.
024600
024700     ADD 1 TO WS-INPUT-CTR.
024800
024900     PERFORM 2100-VALIDATE-RULE THRU 2100-EXIT.
025000
025100     IF WS-ROW-HAS-ERROR
025200         PERFORM 2200-ERROR-PRT
025300     ELSE
025400         PERFORM 2300-BUILD-ENTRY
025500     END-IF.
025600
025700     PERFORM 9000-READ-RULE.
025800
025900
026000 2100-VALIDATE-RULE.
026100
026200     MOVE 'NO ' TO WS-ERR-SWITCH.
026300
026400     IF RR-RULE-ID = SPACES
026500         MOVE 'RULE-ID IS REQUIRED.' TO O-ERR-MSG
026600         MOVE 'YES' TO WS-ERR-SWITCH
026700         GO TO 2100-EXIT
026800     END-IF.
026900
027000     IF RR-NAME = SPACES
027100         MOVE RR-RULE-ID TO RR-NAME
027200     END-IF.
027300
027400     IF RR-ACTIVE NOT = 'Y' AND RR-ACTIVE NOT = 'N'
027500         MOVE 'N' TO RR-ACTIVE
027600     END-IF.
027700
027800     IF RR-PRIORITY NOT NUMERIC
027900         MOVE 50 TO RR-PRIORITY
028000     END-IF.
028100
028200     IF RR-START-DATE NOT = SPACES
028300         MOVE RR-START-DATE TO WS-DATE-TEXT
028400         PERFORM 2110-CHECK-DATE
028500         IF WS-DATE-IS-BAD
028600             MOVE 'START-DATE IS NOT A VALID ISO DATE.'
028700                 TO O-ERR-MSG
028800             MOVE 'YES' TO WS-ERR-SWITCH
028900             GO TO 2100-EXIT
029000         END-IF
029100     END-IF.
029200
029300     IF RR-END-DATE NOT = SPACES
029400         MOVE RR-END-DATE TO WS-DATE-TEXT
029500         PERFORM 2110-CHECK-DATE
029600         IF WS-DATE-IS-BAD
029700             MOVE 'END-DATE IS NOT A VALID ISO DATE.'
029800                 TO O-ERR-MSG
029900             MOVE 'YES' TO WS-ERR-SWITCH
030000             GO TO 2100-EXIT
030100         END-IF
030200     END-IF.
030300
030400     IF RR-ACTION-TYPE = SPACES
030500         MOVE 'ACTION-TYPE IS REQUIRED.' TO O-ERR-MSG
030600         MOVE 'YES' TO WS-ERR-SWITCH
030700         GO TO 2100-EXIT
030800     END-IF.
030900
031000     IF NOT RR-ACTS-SET-TIER
031100        AND NOT RR-ACTS-OVERRIDE-PRICE
031200        AND NOT RR-ACTS-DISCOUNT-PCT
031300        AND NOT RR-ACTS-DISCOUNT-AMT
031400        AND NOT RR-ACTS-PRICE-FLOOR
031500         MOVE 'ACTION-TYPE MUST BE ONE OF THE 5 VALID CODES.'
031600             TO O-ERR-MSG
031700         MOVE 'YES' TO WS-ERR-SWITCH
031800         GO TO 2100-EXIT
031900     END-IF.
032000
032100     IF RR-ACTION-VALUE = SPACES
032200         MOVE 'ACTION-VALUE IS REQUIRED.' TO O-ERR-MSG
032300         MOVE 'YES' TO WS-ERR-SWITCH
032400         GO TO 2100-EXIT
032500     END-IF.
032600
032700     IF NOT RR-ACTS-SET-TIER
032800         IF RR-ACTION-VALUE-NUM NOT NUMERIC
032900             MOVE 'ACTION-VALUE MUST BE NUMERIC.' TO O-ERR-MSG
033000             MOVE 'YES' TO WS-ERR-SWITCH
033100             GO TO 2100-EXIT
033200         END-IF
033300     END-IF.
033400
033500
033600 2100-EXIT.
033700     EXIT.
033800
033900
034000 2110-CHECK-DATE.
034100
034200     MOVE 'YES' TO WS-DATE-VALID-SW.
034300
034400     IF WS-DP-YYYY NOT NUMERIC
034500         MOVE 'NO ' TO WS-DATE-VALID-SW
034600     END-IF.
034700
034800     IF WS-DP-DASH1 NOT = '-' OR WS-DP-DASH2 NOT = '-'
034900         MOVE 'NO ' TO WS-DATE-VALID-SW
035000     END-IF.
035100
035200     IF WS-DP-MM NOT NUMERIC
035300         MOVE 'NO ' TO WS-DATE-VALID-SW
035400     ELSE
035500         IF WS-DP-MM-N < 1 OR WS-DP-MM-N > 12
035600             MOVE 'NO ' TO WS-DATE-VALID-SW
035700         END-IF
035800     END-IF.
035900
036000     IF WS-DP-DD NOT NUMERIC
036100         MOVE 'NO ' TO WS-DATE-VALID-SW
036200     ELSE
036300         IF WS-DP-DD-N < 1 OR WS-DP-DD-N > 31
036400             MOVE 'NO ' TO WS-DATE-VALID-SW
036500         END-IF
036600     END-IF.
036700
036800
036900 2200-ERROR-PRT.
037000
037100     ADD 1 TO WS-ERR-CTR.
037200     MOVE WS-INPUT-CTR TO O-ERR-LINE-NO.
037300
037400     WRITE PRTLINE
037500         FROM ERROR-LINE
037600             AFTER ADVANCING 1 LINE
037700                 AT EOP
037800                     PERFORM 9900-RPT-HEADING.
037900
038000
038100 2300-BUILD-ENTRY.
038200
038300     ADD 1 TO WS-RULE-SUB.
038400
038500     MOVE RR-RULE-ID          TO WS-RT-RULE-ID(WS-RULE-SUB).
038600     MOVE RR-NAME             TO WS-RT-NAME(WS-RULE-SUB).
038700     MOVE RR-ACTIVE           TO WS-RT-ACTIVE(WS-RULE-SUB).
038800     MOVE RR-PRIORITY         TO WS-RT-PRIORITY(WS-RULE-SUB).
038900     MOVE RR-ACCOUNT          TO WS-RT-ACCOUNT(WS-RULE-SUB).
039000     MOVE RR-ACCOUNT-GROUP    TO
039100                              WS-RT-ACCOUNT-GROUP(WS-RULE-SUB).
039200     MOVE RR-SKU              TO WS-RT-SKU(WS-RULE-SUB).
039300     MOVE RR-SKU-PREFIX       TO WS-RT-SKU-PREFIX(WS-RULE-SUB).
039400     MOVE RR-BRAND            TO WS-RT-BRAND(WS-RULE-SUB).
039500     MOVE RR-MIN-QTY          TO WS-RT-MIN-QTY(WS-RULE-SUB).
039600     MOVE RR-MAX-QTY          TO WS-RT-MAX-QTY(WS-RULE-SUB).
039700     MOVE RR-START-DATE       TO WS-RT-START-DATE(WS-RULE-SUB).
039800     MOVE RR-END-DATE         TO WS-RT-END-DATE(WS-RULE-SUB).
039900     MOVE RR-CHANNEL          TO WS-RT-CHANNEL(WS-RULE-SUB).
040000     MOVE RR-ACTION-TYPE      TO WS-RT-ACTION-TYPE(WS-RULE-SUB).
040100     MOVE RR-ACTION-VALUE     TO WS-RT-ACTION-VALUE(WS-RULE-SUB).
040200     MOVE RR-NOTES            TO WS-RT-NOTES(WS-RULE-SUB).
040300
040400     IF RR-IS-ACTIVE
040500         ADD 1 TO WS-ACTIVE-CTR
040600     END-IF.
040700
040800
040900 3000-CHECK-STATUS.
041000
041100     IF WS-ERR-CTR > 0
041200         PERFORM 3100-COMPILE-FAILED
041300     ELSE
041400         PERFORM 4000-SORT-RULES
041500         PERFORM 5000-WRITE-COMPILED
041600         PERFORM 3200-COMPILE-PASSED
041700     END-IF.
041800
041900
042000 3100-COMPILE-FAILED.
042100
042200     MOVE WS-ERR-CTR TO WS-ERR-CTR-ED.
042300     MOVE SPACES TO STATUS-LINE.
042400     STRING '*** COMPILE FAILED - ' DELIMITED BY SIZE
042500         WS-ERR-CTR-ED DELIMITED BY SIZE
042600         ' ERROR(S) - NO RULES FILE WRITTEN ***'
042700             DELIMITED BY SIZE
042800         INTO O-STATUS-TEXT.
042900     WRITE PRTLINE FROM BLANK-LINE AFTER ADVANCING 1 LINE.
043000     WRITE PRTLINE FROM STATUS-LINE AFTER ADVANCING 1 LINE.
043100
043200
043300 3200-COMPILE-PASSED.
043400
043500     MOVE WS-RULE-SUB TO WS-RULE-SUB-ED.
043600     MOVE WS-ACTIVE-CTR TO WS-ACTIVE-CTR-ED.
043700     MOVE SPACES TO STATUS-LINE.
043800     STRING '*** COMPILE OK - ' DELIMITED BY SIZE
043900         WS-RULE-SUB-ED DELIMITED BY SIZE
044000         ' TOTAL RULE(S), ' DELIMITED BY SIZE
044100         WS-ACTIVE-CTR-ED DELIMITED BY SIZE
044200         ' ACTIVE RULE(S) WRITTEN ***' DELIMITED BY SIZE
044300         INTO O-STATUS-TEXT.
044400     WRITE PRTLINE FROM BLANK-LINE AFTER ADVANCING 1 LINE.
044500     WRITE PRTLINE FROM STATUS-LINE AFTER ADVANCING 1 LINE.
044600
044700
044800* THIS SHOP HAS NO SORT VERB IN ANY PROGRAM - RANKED THE SAME
044900* WAY OTHER IN-MEMORY TABLES HERE ARE SORTED, A PLAIN REPEATED
045000* MINIMUM-PRIORITY EXTRACTION OVER THE IN-MEMORY TABLE,
045100* ASCENDING BY RL-PRIORITY.
045200 4000-SORT-RULES.
045300
045400     PERFORM 4100-SORT-PASS
045500         VARYING WS-SORT-I FROM 1 BY 1
045600             UNTIL WS-SORT-I > WS-RULE-SUB.
045700
045800
045900 4100-SORT-PASS.
046000
046100     MOVE WS-SORT-I TO WS-MIN-SUB.
046200
046300     PERFORM 4110-FIND-MIN
046400         VARYING WS-SORT-J FROM WS-SORT-I BY 1
046500             UNTIL WS-SORT-J > WS-RULE-SUB.
046600
046700     IF WS-MIN-SUB NOT = WS-SORT-I
046800         PERFORM 4200-SWAP-ENTRY
046900     END-IF.
047000
047100
047200 4110-FIND-MIN.
047300
047400     IF WS-RT-PRIORITY(WS-SORT-J) < WS-RT-PRIORITY(WS-MIN-SUB)
047500         MOVE WS-SORT-J TO WS-MIN-SUB
047600     END-IF.
047700
047800
047900 4200-SWAP-ENTRY.
048000
048100     MOVE WS-RULE-ENTRY(WS-SORT-I)   TO WS-SWAP-ENTRY.
048200     MOVE WS-RULE-ENTRY(WS-MIN-SUB)  TO
048300                                      WS-RULE-ENTRY(WS-SORT-I).
048400     MOVE WS-SWAP-ENTRY               TO
048500                                      WS-RULE-ENTRY(WS-MIN-SUB).
048600
048700
048800 5000-WRITE-COMPILED.
048900
049000     OPEN OUTPUT RULESCMP.
049100
049200     PERFORM 5010-WRITE-ONE-RULE
049300         VARYING WS-WRT-SUB FROM 1 BY 1
049400             UNTIL WS-WRT-SUB > WS-RULE-SUB.
049500
049600     CLOSE RULESCMP.
049700
049800
049900 5010-WRITE-ONE-RULE.
050000
050100     MOVE WS-RT-RULE-ID(WS-WRT-SUB)      TO RC-RULE-ID.
050200     MOVE WS-RT-NAME(WS-WRT-SUB)         TO RC-NAME.
050300     MOVE WS-RT-ACTIVE(WS-WRT-SUB)       TO RC-ACTIVE.
050400     MOVE WS-RT-PRIORITY(WS-WRT-SUB)     TO RC-PRIORITY.
050500     MOVE WS-RT-ACCOUNT(WS-WRT-SUB)       TO RC-ACCOUNT.
050600     MOVE WS-RT-ACCOUNT-GROUP(WS-WRT-SUB) TO RC-ACCOUNT-GROUP.
050700     MOVE WS-RT-SKU(WS-WRT-SUB)            TO RC-SKU.
050800     MOVE WS-RT-SKU-PREFIX(WS-WRT-SUB)     TO RC-SKU-PREFIX.
050900     MOVE WS-RT-BRAND(WS-WRT-SUB)           TO RC-BRAND.
051000     MOVE WS-RT-MIN-QTY(WS-WRT-SUB)         TO RC-MIN-QTY.
051100     MOVE WS-RT-MAX-QTY(WS-WRT-SUB)         TO RC-MAX-QTY.
051200     MOVE WS-RT-START-DATE(WS-WRT-SUB)      TO RC-START-DATE.
051300     MOVE WS-RT-END-DATE(WS-WRT-SUB)        TO RC-END-DATE.
051400     MOVE WS-RT-CHANNEL(WS-WRT-SUB)         TO RC-CHANNEL.
051500     MOVE WS-RT-ACTION-TYPE(WS-WRT-SUB)     TO RC-ACTION-TYPE.
051600     MOVE WS-RT-ACTION-VALUE(WS-WRT-SUB)    TO RC-ACTION-VALUE.
051700     MOVE WS-RT-NOTES(WS-WRT-SUB)            TO RC-NOTES.
051800
051900     WRITE RC-RECORD.
052000
052100
052200 6000-CLOSING.
052300
052400     CLOSE RULESRAW.
052500     CLOSE PRCERR.
052600
052700
052800 9000-READ-RULE.
052900
053000     READ RULESRAW
053100         AT END
053200             MOVE 'NO ' TO WS-MORE-RULE-SW
053300     END-READ.
053400
053500
053600* 940502 SGZ  HEADING WIDENED TO 132-COLUMN FORMAT.               SGZ     
053700 9900-RPT-HEADING.
053800
053900     ADD 1 TO WS-PAGE-CTR.
054000     MOVE WS-PAGE-CTR TO O-PAGE.
054100
054200     WRITE PRTLINE
054300         FROM COMPANY-TITLE-LINE
054400             AFTER ADVANCING TOP-OF-FORM.
054500     WRITE PRTLINE
054600         FROM RPT-HEADING-LINE
054700             AFTER ADVANCING 1 LINE.
054800     WRITE PRTLINE
054900         FROM ERROR-TITLE-LINE
055000             AFTER ADVANCING 2 LINES.
055100     WRITE PRTLINE
055200         FROM BLANK-LINE
055300             AFTER ADVANCING 1 LINE.
