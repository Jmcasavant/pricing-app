000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PRCCAT01.
000300 AUTHOR.        R HUTCHINS.
000400 INSTALLATION.  AFFINITY SPORTING GOODS - DATA PROCESSING.
000500 DATE-WRITTEN.  05/12/87.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - DP DEPT USE ONLY.
000800
000900******************************************************************
001000*  PRCCAT01 - MASTER CATALOG BUILD                               *
001100*  MERGES THE PRODUCT EXPORT FILE WITH THE FOUR TIER PRICE       *
001200*  FILES (BRONZE/SILVER/GOLD/PLATINUM) INTO THE MASTER CATALOG   *
001300*  USED BY THE QUOTING ENGINE (PRCENG01).  RUN AS THE FIRST      *
001400*  STEP OF THE NIGHTLY PRICING REFRESH, AHEAD OF PRCRUL01.       *
001500******************************************************************
001600* CHANGE LOG:                                                    *
001700* 870512 RHU  ORIGINAL PROGRAM - MERGE PRODUCT EXPORT W/ TIERS.  *RHU     
001800* 870930 RHU  ADDED DUPLICATE-SKU COUNT TO BUILD REPORT.         *RHU     
001900* 880114 DMY  FIXED MSRP COMPARE WHEN TITLE FIELD BLANK.         *DMY     
002000* 880603 DMY  MISSING TIER FILE NOW A WARNING, NOT AN ABEND.     *DMY     
002100* 890221 TOK  ADDED COVERAGE PERCENT PER TIER TO REPORT.         *TOK     
002200* 891115 TOK  WIDENED SKU FIELD FROM 10 TO 15 CHARACTERS.        *TOK     
002300* 900807 LPR  DE-DUP NOW KEEPS ROW WITH DESCRIPTION ON TIE.      *LPR     
002400* 910330 LPR  ADDED MISSING-MSRP COUNT TO BUILD REPORT.          *LPR     
002500* 920512 SGZ  CONVERTED PRINT FILE TO 132-COLUMN FORMAT.         *SGZ     
002600* 930219 SGZ  RAISED MAX CATALOG TABLE SIZE TO 4000 ENTRIES.     *SGZ     
002700* 940826 RHU  ADDED STATUS LINE AT END OF BUILD REPORT.          *RHU     
002800* 950117 DMY  TIGHTENED BLANK-SKU TEST ON PRODUCT EXPORT ROWS.   *DMY     
002900* 970404 TOK  REQUEST 4471 - PAGE HEADING CLEANUP.               *TOK     
003000* 981130 LPR  Y2K READINESS REVIEW - NO 2-DIGIT YEARS IN USE.    *LPR     
003100* 990602 LPR  Y2K REVIEW SIGNED OFF - NO DATE MATH IN PROGRAM.   *LPR     
003200* 001003 SGZ  REQUEST 5120 - FINAL SKU COUNT ADDED TO REPORT.    *SGZ     
003300* 030714 RHU  REQUEST 5540 - RAISED MAX TABLE SIZE TO 6000.      *RHU     
003400******************************************************************
003500
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300
004400     SELECT PRODEXPT
004500         ASSIGN TO PRODEXPT
004600         ORGANIZATION IS LINE SEQUENTIAL.
004700
004800* THE FOUR TIER FILES ARE OPTIONAL - A TIER WITH NO CONTRACT
004900* PRICING THIS CYCLE SIMPLY HAS NO FILE PRESENT.  FILE STATUS
005000* IS CHECKED ON OPEN SO A MISSING FILE BECOMES A REPORT
005100* WARNING INSTEAD OF AN ABEND.
005200     SELECT TIERBRNZ
005300         ASSIGN TO TIERBRNZ
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS IS WS-TB-STATUS.
005600
005700     SELECT TIERSLVR
005800         ASSIGN TO TIERSLVR
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         FILE STATUS IS WS-TS-STATUS.
006100
006200     SELECT TIERGOLD
006300         ASSIGN TO TIERGOLD
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS IS WS-TG-STATUS.
006600
006700     SELECT TIERPLAT
006800         ASSIGN TO TIERPLAT
006900         ORGANIZATION IS LINE SEQUENTIAL
007000         FILE STATUS IS WS-TL-STATUS.
007100
007200     SELECT MASTRCAT
007300         ASSIGN TO MASTRCAT
007400         ORGANIZATION IS LINE SEQUENTIAL.
007500
007600     SELECT BUILDRPT
007700         ASSIGN TO BUILDRPT
007800         ORGANIZATION IS RECORD SEQUENTIAL.
007900
008000 DATA DIVISION.
008100 FILE SECTION.
008200
008300 FD  PRODEXPT
008400     LABEL RECORD IS STANDARD
008500     DATA RECORD IS PE-RECORD
008600     RECORD CONTAINS 74 CHARACTERS.
008700     COPY PRDEXP01.
008800
008900 FD  TIERBRNZ
009000     LABEL RECORD IS STANDARD
009100     DATA RECORD IS TB-RECORD
009200     RECORD CONTAINS 34 CHARACTERS.
009300     COPY TIRPRC01 REPLACING ==TP-== BY ==TB-==.
009400
009500 FD  TIERSLVR
009600     LABEL RECORD IS STANDARD
009700     DATA RECORD IS TS-RECORD
009800     RECORD CONTAINS 34 CHARACTERS.
009900     COPY TIRPRC01 REPLACING ==TP-== BY ==TS-==.
010000
010100 FD  TIERGOLD
010200     LABEL RECORD IS STANDARD
010300     DATA RECORD IS TG-RECORD
010400     RECORD CONTAINS 34 CHARACTERS.
010500     COPY TIRPRC01 REPLACING ==TP-== BY ==TG-==.
010600
010700 FD  TIERPLAT
010800     LABEL RECORD IS STANDARD
010900     DATA RECORD IS TL-RECORD
011000     RECORD CONTAINS 34 CHARACTERS.
011100     COPY TIRPRC01 REPLACING ==TP-== BY ==TL-==.
011200
011300 FD  MASTRCAT
011400     LABEL RECORD IS STANDARD
011500     DATA RECORD IS CAT-RECORD
011600     RECORD CONTAINS 110 CHARACTERS.
011700     COPY CATLOG01.
011800
011900 FD  BUILDRPT
012000     LABEL RECORD IS OMITTED
012100     RECORD CONTAINS 132 CHARACTERS
012200     LINAGE IS 60 WITH FOOTING AT 55
012300     DATA RECORD IS PRTLINE.
012400
012500 01  PRTLINE                         PIC X(132).
012600
012700 WORKING-STORAGE SECTION.
012800
012900 01  WS-SWITCHES.
013000     05  WS-MORE-PRODUCT             PIC X(03)   VALUE 'YES'.
013100         88  NO-MORE-PRODUCT              VALUE 'NO '.
013200     05  WS-MORE-TIER                PIC X(03)   VALUE 'YES'.
013300         88  NO-MORE-TIER                  VALUE 'NO '.
013400     05  WS-FOUND-SW                 PIC X(03)   VALUE 'NO '.
013500         88  WS-SKU-FOUND                  VALUE 'YES'.
013600     05  FILLER                      PIC X(03).
013700
013800 01  WS-FILE-STATUSES.
013900     05  WS-TB-STATUS                PIC X(02)   VALUE '00'.
014000         88  WS-TB-NOT-FOUND               VALUE '35'.
014100     05  WS-TS-STATUS                PIC X(02)   VALUE '00'.
014200         88  WS-TS-NOT-FOUND               VALUE '35'.
014300     05  WS-TG-STATUS                PIC X(02)   VALUE '00'.
014400         88  WS-TG-NOT-FOUND               VALUE '35'.
014500     05  WS-TL-STATUS                PIC X(02)   VALUE '00'.
014600         88  WS-TL-NOT-FOUND               VALUE '35'.
014700     05  FILLER                      PIC X(04).
014800
014900 01  WS-COUNTERS.
015000     05  WS-INPUT-COUNT              PIC 9(06)   COMP VALUE ZERO.
015100     05  WS-DUP-COUNT                PIC 9(06)   COMP VALUE ZERO.
015200     05  WS-MISSING-MSRP-CTR         PIC 9(06)   COMP VALUE ZERO.
015300     05  WS-UNPRICED-CTR             PIC 9(06)   COMP VALUE ZERO.
015400     05  WS-SKU-COUNT                PIC 9(06)   COMP VALUE ZERO.
015500     05  WS-SKU-SUB                  PIC 9(06)   COMP VALUE ZERO.
015600     05  WS-DUP-SUB                  PIC 9(06)   COMP VALUE ZERO.
015700     05  WS-MATCH-SUB                PIC 9(06)   COMP VALUE ZERO.
015800     05  WS-TIER-PRICED-CTR          PIC 9(06)   COMP VALUE ZERO.
015900     05  WS-PCTR                     PIC 99       COMP VALUE ZERO.
016000     05  FILLER                      PIC X(02).
016100
016200 01  WS-TIER-COVERAGE.
016300     05  WS-TIER-PRICED-PCT          PIC 999V9   COMP-3.
016400     05  FILLER                      PIC X(02).
016500
016600 01  WS-CURRENT-TIER                 PIC X(10).
016700
016800* ACCEPT FROM DATE RETURNS A 6-DIGIT YYMMDD FIELD.  THE NUMERIC
016900* REDEFINE LETS 9900-RPT-HEADING TEST IT IS NUMERIC BEFORE THE
017000* RUN DATE IS EDITED ONTO THE REPORT TITLE LINE.
017100 01  WS-CURRENT-DATE.
017200     05  WS-CD-YY                    PIC 99.
017300     05  WS-CD-MM                    PIC 99.
017400     05  WS-CD-DD                    PIC 99.
017500 01  WS-CURRENT-DATE-NUM REDEFINES WS-CURRENT-DATE
017600                                  PIC 9(06).
017700
017800* 030714 RHU  REQUEST 5540 - TABLE RAISED 4000 TO 6000 ENTRIES.   RHU     
017900 01  WS-MASTER-TABLE.
018000     05  WS-MASTER-ENTRY OCCURS 6000 TIMES
018100                          INDEXED BY WS-MT-IDX.
018200         10  WS-MT-SKU               PIC X(15).
018300         10  WS-MT-DESC              PIC X(40).
018400         10  WS-MT-MSRP              PIC S9(07)V99.
018500         10  WS-MT-HAS-DESC          PIC X(01)   VALUE 'N'.
018600         10  WS-MT-BRONZE-PRC        PIC S9(07)V99.
018700         10  WS-MT-SILVER-PRC        PIC S9(07)V99.
018800         10  WS-MT-GOLD-PRC          PIC S9(07)V99.
018900         10  WS-MT-PLAT-PRC          PIC S9(07)V99.
019000         10  WS-MT-TIER-FLAGS.
019100             15  WS-MT-BRONZE-FLG    PIC X(01)   VALUE 'N'.
019200             15  WS-MT-SILVER-FLG    PIC X(01)   VALUE 'N'.
019300             15  WS-MT-GOLD-FLG      PIC X(01)   VALUE 'N'.
019400             15  WS-MT-PLAT-FLG      PIC X(01)   VALUE 'N'.
019500* QUICK "IS THIS SKU PRICED ON ANY TIER AT ALL" TEST - IF THE
019600* FOUR FLAG BYTES ARE ALL 'N' THE GROUP READS AS 'NNNN'.
019700         10  WS-MT-ALL-FLAGS REDEFINES WS-MT-TIER-FLAGS
019800                                      PIC X(04).
019900         10  FILLER                  PIC X(06).
020000
020100 01  WS-PRICE-SCRATCH                 PIC S9(07)V99 COMP-3.
020200 01  WS-PRICE-SCRATCH-R REDEFINES WS-PRICE-SCRATCH.
020300     05  WS-PS-WHOLE                  PIC S9(05).
020400     05  WS-PS-CENTS                  PIC 99.
020500
020600 01  COMPANY-TITLE-LINE.
020700     05  FILLER                      PIC X(06)   VALUE 'DATE:'.
020800     05  O-DATE                       PIC X(10).
020900     05  FILLER                      PIC X(40)   VALUE SPACES.
021000     05  FILLER                      PIC X(24)
021100         VALUE 'PRCCAT01 - CATALOG BUILD'.
021200     05  FILLER                      PIC X(46)   VALUE SPACES.
021300     05  FILLER                      PIC X(06)   VALUE 'PAGE: '.
021400     05  O-PCTR                       PIC Z9.
021500
021600 01  RPT-HEADING-LINE.
021700     05  FILLER                      PIC X(08)   VALUE 'PRCCAT01'.
021800     05  FILLER                      PIC X(42)   VALUE SPACES.
021900     05  FILLER                      PIC X(28)
022000         VALUE 'MASTER CATALOG BUILD REPORT'.
022100     05  FILLER                      PIC X(54)   VALUE SPACES.
022200
022300 01  AUTHOR-HEADING-LINE.
022400     05  FILLER                      PIC X(100)  VALUE SPACES.
022500     05  FILLER                      PIC X(32)
022600         VALUE 'AFFINITY SPORTING GOODS - D P'.
022700
022800 01  METRIC-LINE.
022900     05  FILLER                      PIC X(04)   VALUE SPACES.
023000     05  O-METRIC-LABEL               PIC X(45).
023100     05  O-METRIC-VALUE               PIC ZZZZZZ9.
023200     05  FILLER                      PIC X(78)   VALUE SPACES.
023300
023400 01  TIER-METRIC-LINE.
023500     05  FILLER                      PIC X(04)   VALUE SPACES.
023600     05  O-TIER-NAME                  PIC X(10).
023700     05  FILLER                      PIC X(03)   VALUE SPACES.
023800     05  FILLER                      PIC X(13)
023900         VALUE 'PRICED SKUS:'.
024000     05  O-TIER-PRICED                PIC ZZZZZ9.
024100     05  FILLER                      PIC X(03)   VALUE SPACES.
024200     05  FILLER                      PIC X(10)
024300         VALUE 'COVERAGE:'.
024400     05  O-TIER-PCT                    PIC ZZ9.9.
024500     05  FILLER                      PIC X(01)   VALUE '%'.
024600     05  FILLER                      PIC X(71)   VALUE SPACES.
024700
024800 01  WARNING-LINE.
024900     05  FILLER                      PIC X(04)   VALUE SPACES.
025000     05  FILLER                      PIC X(10)
025100         VALUE '*** WARN:'.
025200     05  O-WARNING-TEXT                PIC X(80).
025300     05  FILLER                      PIC X(38)   VALUE SPACES.
025400
025500 01  STATUS-LINE.
025600     05  FILLER                      PIC X(04)   VALUE SPACES.
025700     05  FILLER                      PIC X(08)   VALUE 'STATUS: '.
025800     05  O-STATUS-TEXT                 PIC X(20).
025900     05  FILLER                      PIC X(100)  VALUE SPACES.
026000
026100 01  BLANK-LINE.
026200     05  FILLER                      PIC X(132)  VALUE SPACES.
026300
026400 PROCEDURE DIVISION.
026500
026600 0000-PRCCAT01.
026700
026800     PERFORM 1000-INIT.
026900     PERFORM 2000-LOAD-PRODUCTS THRU 2000-EXIT
027000         UNTIL NO-MORE-PRODUCT.
027100     PERFORM 3000-LOAD-TIER THRU 3000-EXIT.
027200     PERFORM 4000-COUNT-MISSING-MSRP.
027300     PERFORM 5000-WRITE-CATALOG THRU 5000-EXIT.
027400     PERFORM 5100-WRITE-BUILD-RPT.
027500     PERFORM 6000-CLOSING.
027600     STOP RUN.
027700
027800 1000-INIT.
027900
028000     ACCEPT WS-CURRENT-DATE FROM DATE.
028100     IF WS-CURRENT-DATE-NUM NOT NUMERIC
028200         MOVE ZERO TO WS-CURRENT-DATE
028300     END-IF.
028400     STRING WS-CD-MM '/' WS-CD-DD '/' WS-CD-YY
028500         DELIMITED BY SIZE INTO O-DATE.
028600
028700     OPEN INPUT PRODEXPT.
028800     OPEN OUTPUT MASTRCAT.
028900     OPEN OUTPUT BUILDRPT.
029000
029100     PERFORM 9900-RPT-HEADING.
029200     PERFORM 9000-READ-PRODUCT.
029300
029400 2000-LOAD-PRODUCTS.
029500
029600     ADD 1 TO WS-INPUT-COUNT.
029700
029800     IF PE-SKU = SPACES
029900         PERFORM 9000-READ-PRODUCT
030000         GO TO 2000-EXIT
030100     END-IF.
030200
030300     PERFORM 2100-DEDUP-PRODUCTS.
030400     PERFORM 9000-READ-PRODUCT.
030500
030600 2000-EXIT.
030700     EXIT.
030800
030900 2100-DEDUP-PRODUCTS.
031000
031100     MOVE 'NO ' TO WS-FOUND-SW.
031200     MOVE ZERO TO WS-MATCH-SUB.
031300     PERFORM 2110-SCAN-DEDUP
031400         VARYING WS-DUP-SUB FROM 1 BY 1
031500         UNTIL WS-DUP-SUB > WS-SKU-COUNT.
031600
031700     IF WS-SKU-FOUND
031800         ADD 1 TO WS-DUP-COUNT
031900         IF PE-TITLE NOT = SPACES
032000             AND WS-MT-HAS-DESC(WS-MATCH-SUB) = 'N'
032100             MOVE PE-TITLE TO WS-MT-DESC(WS-MATCH-SUB)
032200             MOVE PE-MSRP TO WS-MT-MSRP(WS-MATCH-SUB)
032300             MOVE 'Y' TO WS-MT-HAS-DESC(WS-MATCH-SUB)
032400         END-IF
032500     ELSE
032600         ADD 1 TO WS-SKU-COUNT
032700         MOVE PE-SKU TO WS-MT-SKU(WS-SKU-COUNT)
032800         MOVE PE-TITLE TO WS-MT-DESC(WS-SKU-COUNT)
032900         MOVE PE-MSRP TO WS-MT-MSRP(WS-SKU-COUNT)
033000         MOVE 'N' TO WS-MT-HAS-DESC(WS-SKU-COUNT)
033100         IF PE-TITLE NOT = SPACES
033200             MOVE 'Y' TO WS-MT-HAS-DESC(WS-SKU-COUNT)
033300         END-IF
033400     END-IF.
033500
033600 2110-SCAN-DEDUP.
033700
033800     IF WS-MT-SKU(WS-DUP-SUB) = PE-SKU
033900         MOVE 'YES' TO WS-FOUND-SW
034000         MOVE WS-DUP-SUB TO WS-MATCH-SUB
034100     END-IF.
034200
034300 3000-LOAD-TIER.
034400
034500     MOVE 'BRONZE' TO WS-CURRENT-TIER.
034600     PERFORM 3100-LOAD-ONE-TIER THRU 3100-EXIT.
034700
034800     MOVE 'SILVER' TO WS-CURRENT-TIER.
034900     PERFORM 3200-LOAD-ONE-TIER THRU 3200-EXIT.
035000
035100     MOVE 'GOLD' TO WS-CURRENT-TIER.
035200     PERFORM 3300-LOAD-ONE-TIER THRU 3300-EXIT.
035300
035400     MOVE 'PLATINUM' TO WS-CURRENT-TIER.
035500     PERFORM 3400-LOAD-ONE-TIER THRU 3400-EXIT.
035600
035700 3000-EXIT.
035800     EXIT.
035900
036000 3100-LOAD-ONE-TIER.
036100
036200     MOVE ZERO TO WS-TIER-PRICED-CTR.
036300
036400     OPEN INPUT TIERBRNZ.
036500     IF WS-TB-NOT-FOUND
036600         MOVE 'BRONZE' TO WS-CURRENT-TIER
036700         PERFORM 3901-SHOW-MISSING-TIER
036800         GO TO 3100-EXIT
036900     END-IF.
037000
037100     MOVE 'YES' TO WS-MORE-TIER.
037200     PERFORM 9100-READ-BRONZE.
037300     PERFORM 3110-MATCH-BRONZE UNTIL NO-MORE-TIER.
037400     CLOSE TIERBRNZ.
037500
037600     PERFORM 3120-COUNT-BRONZE
037700         VARYING WS-SKU-SUB FROM 1 BY 1
037800         UNTIL WS-SKU-SUB > WS-SKU-COUNT.
037900
038000     PERFORM 3900-SHOW-TIER-METRIC.
038100
038200 3100-EXIT.
038300     EXIT.
038400
038500 3110-MATCH-BRONZE.
038600
038700     PERFORM 3111-SCAN-BRONZE
038800         VARYING WS-SKU-SUB FROM 1 BY 1
038900         UNTIL WS-SKU-SUB > WS-SKU-COUNT.
039000     PERFORM 9100-READ-BRONZE.
039100
039200 3111-SCAN-BRONZE.
039300
039400     IF WS-MT-SKU(WS-SKU-SUB) = TB-SKU
039500         MOVE TB-PRICE TO WS-MT-BRONZE-PRC(WS-SKU-SUB)
039600         MOVE 'Y' TO WS-MT-BRONZE-FLG(WS-SKU-SUB)
039700     END-IF.
039800
039900 3120-COUNT-BRONZE.
040000
040100     IF WS-MT-BRONZE-FLG(WS-SKU-SUB) = 'Y'
040200         ADD 1 TO WS-TIER-PRICED-CTR
040300     END-IF.
040400
040500 3200-LOAD-ONE-TIER.
040600
040700     MOVE ZERO TO WS-TIER-PRICED-CTR.
040800     OPEN INPUT TIERSLVR.
040900     IF WS-TS-NOT-FOUND
041000         MOVE 'SILVER' TO WS-CURRENT-TIER
041100         PERFORM 3901-SHOW-MISSING-TIER
041200         GO TO 3200-EXIT
041300     END-IF.
041400
041500     MOVE 'YES' TO WS-MORE-TIER.
041600     PERFORM 9200-READ-SILVER.
041700     PERFORM 3210-MATCH-SILVER UNTIL NO-MORE-TIER.
041800     CLOSE TIERSLVR.
041900
042000     PERFORM 3220-COUNT-SILVER
042100         VARYING WS-SKU-SUB FROM 1 BY 1
042200         UNTIL WS-SKU-SUB > WS-SKU-COUNT.
042300
042400     PERFORM 3900-SHOW-TIER-METRIC.
042500
042600 3200-EXIT.
042700     EXIT.
042800
042900 3210-MATCH-SILVER.
043000
043100     PERFORM 3211-SCAN-SILVER
043200         VARYING WS-SKU-SUB FROM 1 BY 1
043300         UNTIL WS-SKU-SUB > WS-SKU-COUNT.
043400     PERFORM 9200-READ-SILVER.
043500
043600 3211-SCAN-SILVER.
043700
043800     IF WS-MT-SKU(WS-SKU-SUB) = TS-SKU
043900         MOVE TS-PRICE TO WS-MT-SILVER-PRC(WS-SKU-SUB)
044000         MOVE 'Y' TO WS-MT-SILVER-FLG(WS-SKU-SUB)
044100     END-IF.
044200
044300 3220-COUNT-SILVER.
044400
044500     IF WS-MT-SILVER-FLG(WS-SKU-SUB) = 'Y'
044600         ADD 1 TO WS-TIER-PRICED-CTR
044700     END-IF.
044800
044900 3300-LOAD-ONE-TIER.
045000
045100     MOVE ZERO TO WS-TIER-PRICED-CTR.
045200     OPEN INPUT TIERGOLD.
045300     IF WS-TG-NOT-FOUND
045400         MOVE 'GOLD' TO WS-CURRENT-TIER
045500         PERFORM 3901-SHOW-MISSING-TIER
045600         GO TO 3300-EXIT
045700     END-IF.
045800
045900     MOVE 'YES' TO WS-MORE-TIER.
046000     PERFORM 9300-READ-GOLD.
046100     PERFORM 3310-MATCH-GOLD UNTIL NO-MORE-TIER.
046200     CLOSE TIERGOLD.
046300
046400     PERFORM 3320-COUNT-GOLD
046500         VARYING WS-SKU-SUB FROM 1 BY 1
046600         UNTIL WS-SKU-SUB > WS-SKU-COUNT.
046700
046800     PERFORM 3900-SHOW-TIER-METRIC.
046900
047000 3300-EXIT.
047100     EXIT.
047200
047300 3310-MATCH-GOLD.
047400
047500     PERFORM 3311-SCAN-GOLD
047600         VARYING WS-SKU-SUB FROM 1 BY 1
047700         UNTIL WS-SKU-SUB > WS-SKU-COUNT.
047800     PERFORM 9300-READ-GOLD.
047900
048000 3311-SCAN-GOLD.
048100
048200     IF WS-MT-SKU(WS-SKU-SUB) = TG-SKU
048300         MOVE TG-PRICE TO WS-MT-GOLD-PRC(WS-SKU-SUB)
048400         MOVE 'Y' TO WS-MT-GOLD-FLG(WS-SKU-SUB)
048500     END-IF.
048600
048700 3320-COUNT-GOLD.
048800
048900     IF WS-MT-GOLD-FLG(WS-SKU-SUB) = 'Y'
049000         ADD 1 TO WS-TIER-PRICED-CTR
049100     END-IF.
049200
049300 3400-LOAD-ONE-TIER.
049400
049500     MOVE ZERO TO WS-TIER-PRICED-CTR.
049600     OPEN INPUT TIERPLAT.
049700     IF WS-TL-NOT-FOUND
049800         MOVE 'PLATINUM' TO WS-CURRENT-TIER
049900         PERFORM 3901-SHOW-MISSING-TIER
050000         GO TO 3400-EXIT
050100     END-IF.
050200
050300     MOVE 'YES' TO WS-MORE-TIER.
050400     PERFORM 9400-READ-PLATINUM.
050500     PERFORM 3410-MATCH-PLATINUM UNTIL NO-MORE-TIER.
050600     CLOSE TIERPLAT.
050700
050800     PERFORM 3420-COUNT-PLATINUM
050900         VARYING WS-SKU-SUB FROM 1 BY 1
051000         UNTIL WS-SKU-SUB > WS-SKU-COUNT.
051100
051200     PERFORM 3900-SHOW-TIER-METRIC.
051300
051400 3400-EXIT.
051500     EXIT.
051600
051700 3410-MATCH-PLATINUM.
051800
051900     PERFORM 3411-SCAN-PLATINUM
052000         VARYING WS-SKU-SUB FROM 1 BY 1
052100         UNTIL WS-SKU-SUB > WS-SKU-COUNT.
052200     PERFORM 9400-READ-PLATINUM.
052300
052400 3411-SCAN-PLATINUM.
052500
052600     IF WS-MT-SKU(WS-SKU-SUB) = TL-SKU
052700         MOVE TL-PRICE TO WS-MT-PLAT-PRC(WS-SKU-SUB)
052800         MOVE 'Y' TO WS-MT-PLAT-FLG(WS-SKU-SUB)
052900     END-IF.
053000
053100 3420-COUNT-PLATINUM.
053200
053300     IF WS-MT-PLAT-FLG(WS-SKU-SUB) = 'Y'
053400         ADD 1 TO WS-TIER-PRICED-CTR
053500     END-IF.
053600
053700 3900-SHOW-TIER-METRIC.
053800
053900     MOVE WS-CURRENT-TIER TO O-TIER-NAME.
054000     MOVE WS-TIER-PRICED-CTR TO O-TIER-PRICED.
054100     IF WS-SKU-COUNT > ZERO
054200         COMPUTE WS-TIER-PRICED-PCT ROUNDED =
054300             (WS-TIER-PRICED-CTR * 1000) / WS-SKU-COUNT / 10
054400     ELSE
054500         MOVE ZERO TO WS-TIER-PRICED-PCT
054600     END-IF.
054700     MOVE WS-TIER-PRICED-PCT TO O-TIER-PCT.
054800
054900     WRITE PRTLINE FROM TIER-METRIC-LINE
055000         AFTER ADVANCING 1 LINE.
055100
055200 3901-SHOW-MISSING-TIER.
055300
055400     STRING 'NO CONTRACT FILE PRESENT FOR TIER '
055500         WS-CURRENT-TIER DELIMITED BY SIZE
055600         INTO O-WARNING-TEXT.
055700     WRITE PRTLINE FROM WARNING-LINE
055800         AFTER ADVANCING 1 LINE.
055900
056000 4000-COUNT-MISSING-MSRP.
056100
056200     MOVE ZERO TO WS-MISSING-MSRP-CTR.
056300     MOVE ZERO TO WS-UNPRICED-CTR.
056400     PERFORM 4010-CHECK-ONE-SKU
056500         VARYING WS-SKU-SUB FROM 1 BY 1
056600         UNTIL WS-SKU-SUB > WS-SKU-COUNT.
056700
056800 4010-CHECK-ONE-SKU.
056900
057000     MOVE WS-MT-MSRP(WS-SKU-SUB) TO WS-PRICE-SCRATCH.
057100     IF WS-PS-WHOLE = ZERO AND WS-PS-CENTS = ZERO
057200         ADD 1 TO WS-MISSING-MSRP-CTR
057300     END-IF.
057400     IF WS-MT-ALL-FLAGS(WS-SKU-SUB) = 'NNNN'
057500         ADD 1 TO WS-UNPRICED-CTR
057600     END-IF.
057700
057800 5000-WRITE-CATALOG.
057900
058000     PERFORM 5010-WRITE-ONE-CAT
058100         VARYING WS-SKU-SUB FROM 1 BY 1
058200         UNTIL WS-SKU-SUB > WS-SKU-COUNT.
058300
058400 5000-EXIT.
058500     EXIT.
058600
058700 5010-WRITE-ONE-CAT.
058800
058900     MOVE WS-MT-SKU(WS-SKU-SUB)     TO CAT-SKU.
059000     MOVE WS-MT-DESC(WS-SKU-SUB)    TO CAT-DESCRIPTION.
059100     IF CAT-DESCRIPTION = SPACES
059200         MOVE 'N/A' TO CAT-DESCRIPTION
059300     END-IF.
059400     MOVE WS-MT-MSRP(WS-SKU-SUB)       TO CAT-MSRP.
059500     MOVE WS-MT-BRONZE-PRC(WS-SKU-SUB) TO CAT-BRONZE-PRICE.
059600     MOVE WS-MT-BRONZE-FLG(WS-SKU-SUB) TO CAT-BRONZE-FLAG.
059700     MOVE WS-MT-SILVER-PRC(WS-SKU-SUB) TO CAT-SILVER-PRICE.
059800     MOVE WS-MT-SILVER-FLG(WS-SKU-SUB) TO CAT-SILVER-FLAG.
059900     MOVE WS-MT-GOLD-PRC(WS-SKU-SUB)   TO CAT-GOLD-PRICE.
060000     MOVE WS-MT-GOLD-FLG(WS-SKU-SUB)   TO CAT-GOLD-FLAG.
060100     MOVE WS-MT-PLAT-PRC(WS-SKU-SUB)   TO CAT-PLATINUM-PRICE.
060200     MOVE WS-MT-PLAT-FLG(WS-SKU-SUB)   TO CAT-PLATINUM-FLAG.
060300     WRITE CAT-RECORD.
060400
060500 5100-WRITE-BUILD-RPT.
060600
060700     MOVE 'INPUT RECORDS READ FROM PRODUCT EXPORT'
060800         TO O-METRIC-LABEL.
060900     MOVE WS-INPUT-COUNT TO O-METRIC-VALUE.
061000     WRITE PRTLINE FROM METRIC-LINE AFTER ADVANCING 2 LINES.
061100
061200     MOVE 'DUPLICATE SKUS REMOVED' TO O-METRIC-LABEL.
061300     MOVE WS-DUP-COUNT TO O-METRIC-VALUE.
061400     WRITE PRTLINE FROM METRIC-LINE AFTER ADVANCING 1 LINE.
061500
061600     MOVE 'FINAL SKU COUNT IN MASTER CATALOG' TO O-METRIC-LABEL.
061700     MOVE WS-SKU-COUNT TO O-METRIC-VALUE.
061800     WRITE PRTLINE FROM METRIC-LINE AFTER ADVANCING 1 LINE.
061900
062000     MOVE 'SKUS WITH NO MSRP (WARNING)' TO O-METRIC-LABEL.
062100     MOVE WS-MISSING-MSRP-CTR TO O-METRIC-VALUE.
062200     WRITE PRTLINE FROM METRIC-LINE AFTER ADVANCING 1 LINE.
062300
062400     MOVE 'SKUS WITH NO TIER PRICE ON ANY TIER' TO O-METRIC-LABEL.
062500     MOVE WS-UNPRICED-CTR TO O-METRIC-VALUE.
062600     WRITE PRTLINE FROM METRIC-LINE AFTER ADVANCING 1 LINE.
062700
062800     IF WS-MISSING-MSRP-CTR > ZERO
062900         MOVE 'SOME CATALOG ROWS HAVE NO MSRP SET'
063000             TO O-WARNING-TEXT
063100         WRITE PRTLINE FROM WARNING-LINE
063200             AFTER ADVANCING 1 LINE
063300     END-IF.
063400
063500     MOVE 'BUILD COMPLETE' TO O-STATUS-TEXT.
063600     WRITE PRTLINE FROM STATUS-LINE AFTER ADVANCING 2 LINES.
063700
063800 6000-CLOSING.
063900
064000     CLOSE PRODEXPT.
064100     CLOSE MASTRCAT.
064200     CLOSE BUILDRPT.
064300
064400 9000-READ-PRODUCT.
064500
064600     READ PRODEXPT
064700         AT END
064800             MOVE 'NO ' TO WS-MORE-PRODUCT
064900     END-READ.
065000
065100 9100-READ-BRONZE.
065200
065300     READ TIERBRNZ
065400         AT END
065500             MOVE 'NO ' TO WS-MORE-TIER
065600     END-READ.
065700
065800 9200-READ-SILVER.
065900
066000     READ TIERSLVR
066100         AT END
066200             MOVE 'NO ' TO WS-MORE-TIER
066300     END-READ.
066400
066500 9300-READ-GOLD.
066600
066700     READ TIERGOLD
066800         AT END
066900             MOVE 'NO ' TO WS-MORE-TIER
067000     END-READ.
067100
067200 9400-READ-PLATINUM.
067300
067400     READ TIERPLAT
067500         AT END
067600             MOVE 'NO ' TO WS-MORE-TIER
067700     END-READ.
067800
067900* 920512 SGZ  HEADING WIDENED TO 132-COLUMN FORMAT.               SGZ     
068000* 970404 TOK  REQUEST 4471 - PAGE HEADING CLEANUP.                TOK     
068100 9900-RPT-HEADING.
068200
068300     ADD 1 TO WS-PCTR.
068400     MOVE WS-PCTR TO O-PCTR.
068500
068600     WRITE PRTLINE FROM COMPANY-TITLE-LINE
068700         AFTER ADVANCING TOP-OF-FORM.
068800     WRITE PRTLINE FROM RPT-HEADING-LINE
068900         AFTER ADVANCING 1 LINE.
069000     WRITE PRTLINE FROM AUTHOR-HEADING-LINE
069100         AFTER ADVANCING 1 LINE.
069200     WRITE PRTLINE FROM BLANK-LINE
069300         AFTER ADVANCING 1 LINE.
