000100******************************************************************
000200*  GRPMEM01.CPY                                                 *
000300*  GROUP MEMBER RECORD - AN ACCOUNT MAY APPEAR ON SEVERAL ROWS  *
000400*  OF THIS FILE WHEN IT BELONGS TO MORE THAN ONE GROUP.         *
000500******************************************************************
000600 01  GM-RECORD.
000700     05  GM-ACCOUNT-NUMBER           PIC X(15).
000800     05  GM-GROUP-ID                 PIC X(15).
000900     05  FILLER                      PIC X(05).
