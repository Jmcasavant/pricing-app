000100******************************************************************
000200*  FRTRUL01.CPY                                                 *
000300*  FREIGHT RULE RECORD - FREIGHT TREATMENT BY PROGRAM, ORDER    *
000400*  TOTAL BAND, EFFECTIVE DATE BAND, AND CUSTOMER TIER.          *
000500******************************************************************
000600 01  FR-RECORD.
000700     05  FR-PROGRAM-ID               PIC X(15).
000800     05  FR-MIN-TOTAL                PIC S9(09)V99.
000900     05  FR-MAX-TOTAL                PIC S9(09)V99.
001000     05  FR-START-DATE               PIC X(10).
001100     05  FR-END-DATE                 PIC X(10).
001200     05  FR-CUSTOMER-TIER            PIC X(10).
001300     05  FR-FREIGHT-MODE             PIC X(20).
001400     05  FR-CARRIER-REQUIRED         PIC X(20).
001500     05  FR-BILL-FREIGHT             PIC X(01).
001600         88  FR-BILLS-FREIGHT               VALUE 'Y'.
001700     05  FR-FFA-PERCENT              PIC S9(03)V99.
001800     05  FILLER                      PIC X(10).
