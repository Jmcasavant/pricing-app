000100******************************************************************
000200*  TIRPRC01.CPY                                                 *
000300*  TIER PRICE RECORD - ONE PER SKU, ONE FILE PER ACTIVE TIER.   *
000400*  THE SAME LAYOUT IS USED TO READ THE BRONZE, SILVER, GOLD,    *
000500*  AND PLATINUM PRICE FILES IN PRCCAT01.                        *
000600******************************************************************
000700 01  TP-RECORD.
000800     05  TP-SKU                      PIC X(15).
000900     05  TP-PRICE                    PIC S9(07)V99.
001000     05  FILLER                      PIC X(10).
