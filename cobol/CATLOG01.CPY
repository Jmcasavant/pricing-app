000100******************************************************************
000200*  CATLOG01.CPY                                                 *
000300*  MASTER CATALOG RECORD LAYOUT - ONE ENTRY PER SKU.            *
000400*  BUILT BY PRCCAT01, READ BY PRCENG01 AS AN IN-MEMORY TABLE.   *
000500*  CONTRACT PRICE COLUMNS ARE PRESENT ONLY FOR THE FOUR ACTIVE  *
000600*  TIERS; THE FLAG BYTE TELLS THE ENGINE WHETHER THE PRICE IS   *
000700*  GOOD OR WHETHER IT SHOULD FALL BACK TO MSRP.                 *
000800******************************************************************
000900 01  CAT-RECORD.
001000     05  CAT-SKU                     PIC X(15).
001100     05  CAT-DESCRIPTION             PIC X(40).
001200     05  CAT-MSRP                    PIC S9(07)V99.
001300     05  CAT-BRONZE-PRICE            PIC S9(07)V99.
001400     05  CAT-BRONZE-FLAG             PIC X(01).
001500         88  CAT-BRONZE-OK                VALUE 'Y'.
001600         88  CAT-BRONZE-ABSENT            VALUE 'N'.
001700     05  CAT-SILVER-PRICE            PIC S9(07)V99.
001800     05  CAT-SILVER-FLAG             PIC X(01).
001900         88  CAT-SILVER-OK                 VALUE 'Y'.
002000         88  CAT-SILVER-ABSENT            VALUE 'N'.
002100     05  CAT-GOLD-PRICE              PIC S9(07)V99.
002200     05  CAT-GOLD-FLAG               PIC X(01).
002300         88  CAT-GOLD-OK                   VALUE 'Y'.
002400         88  CAT-GOLD-ABSENT              VALUE 'N'.
002500     05  CAT-PLATINUM-PRICE          PIC S9(07)V99.
002600     05  CAT-PLATINUM-FLAG           PIC X(01).
002700         88  CAT-PLATINUM-OK               VALUE 'Y'.
002800         88  CAT-PLATINUM-ABSENT          VALUE 'N'.
002900     05  FILLER                      PIC X(06).
