000100******************************************************************
000200*  QREQST01.CPY                                                *
000300*  QUOTE REQUEST RECORD - 80-BYTE CARD IMAGE.  A HEADER RECORD  *
000400*  ('H') CARRIES ACCOUNT/ORDER CONTEXT; IT IS FOLLOWED BY ONE   *
000500*  TO FIFTY ITEM RECORDS ('I') FOR THAT SAME REQUEST, THE SAME  *
000600*  HEADER/DETAIL-BY-TYPE-BYTE CONVENTION USED ELSEWHERE IN THIS *
000700*  SHOP'S CARD-IMAGE FILES.  PRCENG01 LOADS EACH REQUEST'S      *
000800*  ITEMS INTO A WORKING STORAGE TABLE BEFORE PRICING.           *
000900******************************************************************
001000 01  RQ-RECORD.
001100     05  RQ-REC-TYPE                 PIC X(01).
001200         88  RQ-IS-HEADER                 VALUE 'H'.
001300         88  RQ-IS-ITEM                    VALUE 'I'.
001400     05  RQ-HEADER-AREA.
001500         10  RQ-ACCOUNT-ID           PIC X(15).
001600         10  RQ-REQUEST-DATE         PIC X(10).
001700         10  RQ-ORDER-TYPE           PIC 9(03).
001800         10  RQ-PAYMENT-METHOD       PIC X(04).
001900         10  RQ-SHIP-METHOD          PIC X(20).
002000         10  RQ-SHIP-TO-TYPE         PIC X(12).
002100         10  RQ-CUSTOMER-TIER        PIC X(10).
002200     05  RQ-ITEM-AREA REDEFINES RQ-HEADER-AREA.
002300         10  RQ-SKU                  PIC X(15).
002400         10  RQ-QTY                  PIC 9(05).
002500         10  FILLER                  PIC X(54).
002600     05  FILLER                      PIC X(05).
